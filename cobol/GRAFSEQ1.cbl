000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.    GRAFSEQ1.
000400 AUTHOR.        H. VEGA.
000500 INSTALLATION.  EDUSAM.
000600 DATE-WRITTEN.  09/02/93.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - PROCESO POPPATH.
000900*----------------------------------------------------------------
001000*    SUBRUTINA DEL PROCESO POPPATH - MOTOR INCREMENTAL (AOE) DE
001100*    EVALUACION DE CAMINOS.  SE LLAMA DESDE PGMPOPUL1 CADA VEZ
001200*    QUE UN TOQUE DE NODO GENERA O ACTUALIZA UNA ARISTA (FUNCION
001300*    '1' = TOCAR), ASCENDIENDO DESDE EL NODO RECIEN TOCADO HASTA
001400*    LA RAIZ POR LA CADENA DE PRE-ARISTAS (SIN RECURSION, VIA LA
001500*    PILA WPILA-NIVELES) PARA ARMAR UN CAMINO Y ACTUALIZAR EL
001600*    RANKING DEL USUARIO.  TAMBIEN ATIENDE LA CONSULTA DE
001700*    PGMPOPUL1 AL MOMENTO DEL REPORTE (FUNCIONES '2' Y '3'),
001800*    RECORTANDO EL RANKING YA MANTENIDO AL TOPE N PEDIDO.
001900*----------------------------------------------------------------
002000*    HIST:
002100*    02/09/93  H.VEGA      ALTA INICIAL - REQ EDUSAM-058
002200*    11/05/98  S.ROMANO    Y2K - SIN IMPACTO, SOLO DIAGNOSTICO
002300*    23/03/99  S.ROMANO    DOCUMENTA CRITERIO DE PRE-ARISTA GUIA
002400*    09/08/26  M.IBARRA    SE CORRIGE SEPARADOR '/' DUPLICADO AL
002500*                          ARRANCAR EN LA RAIZ Y SE AGREGA CONTROL
002600*                          DE PROFUNDIDAD EXACTA ANTES DE ARMAR Y
002700*                          PUNTUAR EL CAMINO - REQ EDUSAM-077
002800*----------------------------------------------------------------
002900
003000 ENVIRONMENT DIVISION.
003100*-----------------------
003200 CONFIGURATION SECTION.
003300*-----------------------
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600
003700 DATA DIVISION.
003800*-----------------------
003900 WORKING-STORAGE SECTION.
004000*-----------------------
004100 77  CTE-PROGRAMA                 PIC X(020) VALUE 'GRAFSEQ1'.
004200
004300*----------------------------------------------------------------
004400*    SELLO DE FECHA/HORA DE CORRIDA (SOLO PARA EL DISPLAY DE
004500*    DIAGNOSTICO DE INICIO - VER 10000-INICIO)
004600*----------------------------------------------------------------
004700 01  WS-FECHA-CORRIDA                PIC 9(06) VALUE 0.
004800 01  WS-FECHA-CORRIDA-X REDEFINES WS-FECHA-CORRIDA.
004900     05  WS-FEC-AA                   PIC 9(02).
005000     05  WS-FEC-MM                   PIC 9(02).
005100     05  WS-FEC-DD                   PIC 9(02).
005200
005300 01  WS-HORA-CORRIDA                 PIC 9(08) VALUE 0.
005400 01  WS-HORA-CORRIDA-X REDEFINES WS-HORA-CORRIDA.
005500     05  WS-HOR-HH                   PIC 9(02).
005600     05  WS-HOR-MM                   PIC 9(02).
005700     05  WS-HOR-SS                   PIC 9(02).
005800     05  WS-HOR-CC                   PIC 9(02).
005900
006000*----------------------------------------------------------------
006100*    CURSOR DE ASCENSO POR LA CADENA DE PRE-ARISTAS
006200*----------------------------------------------------------------
006300 77  WS-CURSOR-ARISTA              PIC 9(05) COMP VALUE 0.
006400 77  WS-CURSOR-NODO                PIC 9(05) COMP VALUE 0.
006500 77  WS-USR-PUNTAJE-ACUM           PIC 9(07) COMP VALUE 0.
006600 77  WS-USR-NODO-POS               PIC 9(02) COMP VALUE 0.
006700 77  WS-POS-INSERCION              PIC 9(02) COMP VALUE 0.
006800 77  WS-CONT-MOVER                 PIC 9(02) COMP VALUE 0.
006900 77  WS-PTR-TEXTO                  PIC 9(03) COMP VALUE 0.
007000 01  WS-NUEVO-DETALLE.
007100     05  WS-ND-USUARIO              PIC X(020).
007200     05  WS-ND-TEXTO                PIC X(040).
007300     05  WS-ND-PUNTAJE              PIC 9(007) COMP.
007400     05  FILLER                     PIC X(006).
007500
007600 LINKAGE SECTION.
007700*-----------------------
007800*    AREA DE COMUNICACION CON EL PROGRAMA PRINCIPAL
007900 COPY WMOTORCT.
008000
008100*    MODELO DE GRAFO (PROPIEDAD DE PGMPOPUL1 - VER WGRAFO)
008200 COPY WGRAFO.
008300
008400*    TABLAS DE RANKING Y PILA DE ASCENSO (VER WPATHTBL)
008500 COPY WPATHTBL.
008600
008700 PROCEDURE DIVISION USING WMOTORCT, WCN-TOPES-GRAFO,
008800                           WCN-NODO-RAIZ,
008900                           WCN-NODOS-CARGADOS,
009000                           GRF-NODO-TABLA-GRUPO,
009100                           WCN-ARISTAS-CARGADAS,
009200                           GRF-ARISTA-TABLA-GRUPO,
009300                           WCN-USUARIOS-CARGADOS,
009400                           GRF-USUARIO-TABLA-GRUPO,
009500                           WPATH-RANKING-GLOBAL-GRUPO,
009600                           WPILA-PROFUNDIDAD, WPILA-NIVELES,
009700                           WPATH-DETALLE.
009800*-----------------------
009900
010000 00000-CUERPO-PRINCIPAL.
010100*-----------------------
010200
010300     PERFORM 10000-INICIO.
010400
010500     EVALUATE TRUE
010600         WHEN 88-MOTOR-TOCAR
010700              PERFORM 20000-PROCESAR-TOQUE
010800         WHEN 88-MOTOR-CONSULTAR-UNO
010900              PERFORM 30000-TRUNCAR-UN-USUARIO
011000         WHEN 88-MOTOR-CONSULTAR-TODOS
011100              PERFORM 35000-TRUNCAR-TODOS-USUARIOS
011200         WHEN OTHER
011300              MOVE 99 TO WMOTOR-CODRET
011400     END-EVALUATE.
011500
011600     GOBACK.
011700
011800 10000-INICIO.
011900*-------------
012000
012100     MOVE ZERO TO WMOTOR-CODRET.
012200
012300     ACCEPT WS-FECHA-CORRIDA FROM DATE.
012400     ACCEPT WS-HORA-CORRIDA  FROM TIME.
012500
012600     DISPLAY CTE-PROGRAMA ' INICIO ' WS-FECHA-CORRIDA
012700             '-' WS-HORA-CORRIDA ' FUNCION=' WMOTOR-FUNCION.
012800
012900 FIN-10000.
013000     EXIT.
013100
013200*===============================================================
013300*    FUNCION '1' - TOCAR (ASCENSO DESDE EL NODO RECIEN TOCADO)
013400*===============================================================
013500
013600 20000-PROCESAR-TOQUE.
013700*------------------------
013800
013900     IF WMOTOR-ARISTA-IDX = ZERO
014000        GO TO FIN-20000
014100     END-IF.
014200
014300     PERFORM 20100-ARMAR-PILA-ASCENDENTE.
014400
014500*    SOLO SE ARMA CAMINO Y SE PUNTUA SI LA ASCENSION LLEGO A LA
014600*    PROFUNDIDAD M PEDIDA - SI LA CADENA DE PRE-ARISTAS SE CORTA
014700*    ANTES (RAIZ O NODO SIN PRE-ARISTA PROPIA) SE DESCARTA EL
014800*    CAMINO INCOMPLETO - REQ EDUSAM-077
014900     IF WPILA-PROFUNDIDAD NOT = WMOTOR-PROFUNDIDAD
015000        GO TO FIN-20000
015100     END-IF.
015200
015300     PERFORM 20200-ARMAR-TEXTO-CAMINO.
015400
015500     PERFORM 20300-CALCULAR-PUNTAJE.
015600
015700     PERFORM 20400-INSERTAR-EN-RANKING.
015800
015900 FIN-20000.
016000     EXIT.
016100
016200 20100-ARMAR-PILA-ASCENDENTE.
016300*--------------------------------
016400
016500     MOVE ZERO TO WPILA-PROFUNDIDAD.
016600
016700     SET IDX-PILA TO 1.
016800     MOVE WMOTOR-NODO-IDX         TO WPILA-NODO-IDX(IDX-PILA).
016900     MOVE ZERO               TO WPILA-ARISTA-CURSOR(IDX-PILA).
017000     MOVE ZERO               TO WPILA-ARISTA-GUIA-IDX(IDX-PILA).
017100     MOVE 1 TO WPILA-PROFUNDIDAD.
017200
017300     MOVE WMOTOR-ARISTA-IDX       TO WS-CURSOR-ARISTA.
017400
017500     PERFORM 20110-SUBIR-UN-NIVEL
017600       UNTIL WS-CURSOR-ARISTA = ZERO
017700          OR WPILA-PROFUNDIDAD >= WCN-MAX-PROFUNDIDAD
017800          OR WPILA-PROFUNDIDAD >= WMOTOR-PROFUNDIDAD.
017900
018000 FIN-20100.
018100     EXIT.
018200
018300 20110-SUBIR-UN-NIVEL.
018400*------------------------
018500
018600     ADD 1 TO WPILA-PROFUNDIDAD.
018700     SET IDX-PILA TO WPILA-PROFUNDIDAD.
018800
018900     MOVE GRF-ARISTA-NODO-ORIGEN(WS-CURSOR-ARISTA)
019000                                   TO WPILA-NODO-IDX(IDX-PILA).
019100     MOVE WS-CURSOR-ARISTA    TO WPILA-ARISTA-CURSOR(IDX-PILA).
019200
019300     IF GRF-ARISTA-PREARISTA-CANT(WS-CURSOR-ARISTA) = ZERO
019400        MOVE ZERO TO WPILA-ARISTA-GUIA-IDX(IDX-PILA)
019500        MOVE ZERO TO WS-CURSOR-ARISTA
019600     ELSE
019700        MOVE GRF-ARISTA-PREARISTA-LISTA
019800                 (WS-CURSOR-ARISTA,
019900                  GRF-ARISTA-PREARISTA-CANT(WS-CURSOR-ARISTA))
020000                              TO WPILA-ARISTA-GUIA-IDX(IDX-PILA)
020100        MOVE WPILA-ARISTA-GUIA-IDX(IDX-PILA) TO WS-CURSOR-ARISTA
020200     END-IF.
020300
020400 FIN-20110.
020500     EXIT.
020600
020700 20200-ARMAR-TEXTO-CAMINO.
020800*-----------------------------
020900
021000     MOVE SPACES TO WPATH-TEXTO.
021100     MOVE 1      TO WS-PTR-TEXTO.
021200
021300*    LA PILA QUEDO DE HOJA (NIVEL 1) A RAIZ (NIVEL MAYOR) -
021400*    SE RECORRE DE ATRAS PARA ADELANTE PARA ARMAR RAIZ -> HOJA
021500     PERFORM 20210-AGREGAR-NODO-AL-TEXTO
021600       VARYING IDX-PILA FROM WPILA-PROFUNDIDAD BY -1
021700         UNTIL IDX-PILA < 1.
021800
021900 FIN-20200.
022000     EXIT.
022100
022200 20210-AGREGAR-NODO-AL-TEXTO.
022300*--------------------------------
022400
022500     SET IDX-NODO TO WPILA-NODO-IDX(IDX-PILA).
022600
022700*    NO SE ANTEPONE '/' SI EL TEXTO ARMADO HASTA AHORA ESTA VACIO
022800*    O ES EXACTAMENTE EL NOMBRE DE LA RAIZ - EVITA EL '//' INICIAL
022900*    CUANDO EL CAMINO ARRANCA EN LA RAIZ - REQ EDUSAM-077
023000     IF WS-PTR-TEXTO > 1
023100        AND NOT (WS-PTR-TEXTO = 2 AND WPATH-TEXTO(1:1) = '/')
023200        STRING '/' DELIMITED BY SIZE
023300            INTO WPATH-TEXTO
023400            WITH POINTER WS-PTR-TEXTO
023500     END-IF.
023600
023700     STRING GRF-NODO-NOMBRE(IDX-NODO) DELIMITED BY SPACE
023800         INTO WPATH-TEXTO
023900         WITH POINTER WS-PTR-TEXTO
024000     END-STRING.
024100
024200 FIN-20210.
024300     EXIT.
024400
024500 20300-CALCULAR-PUNTAJE.
024600*---------------------------
024700
024800     MOVE ZERO TO WS-USR-PUNTAJE-ACUM.
024900
025000     SET IDX-USUARIO TO WMOTOR-USUARIO-IDX.
025100
025200     PERFORM 20310-SUMAR-VISITAS-NODO
025300       VARYING IDX-PILA FROM 1 BY 1
025400         UNTIL IDX-PILA > WPILA-PROFUNDIDAD.
025500
025600     MOVE WS-USR-PUNTAJE-ACUM      TO WPATH-PUNTAJE.
025700     MOVE WPILA-PROFUNDIDAD        TO WPATH-NODOS-EN-CAMINO.
025800     MOVE GRF-USUARIO-NOMBRE(IDX-USUARIO) TO WPATH-USUARIO.
025900
026000 FIN-20300.
026100     EXIT.
026200
026300 20310-SUMAR-VISITAS-NODO.
026400*-----------------------------
026500
026600     MOVE ZERO TO WS-USR-NODO-POS.
026700
026800     SET IDX-USR-NODO TO 1.
026900     SEARCH GRF-USR-NODO-ENTRADA(IDX-USUARIO)
027000         VARYING IDX-USR-NODO
027100         AT END
027200             CONTINUE
027300         WHEN GRF-USR-NODO-IDX(IDX-USUARIO, IDX-USR-NODO)
027400                             = WPILA-NODO-IDX(IDX-PILA)
027500             SET WS-USR-NODO-POS TO IDX-USR-NODO
027600     END-SEARCH.
027700
027800     IF WS-USR-NODO-POS NOT = ZERO
027900        ADD GRF-USR-NODO-VISITAS(IDX-USUARIO, WS-USR-NODO-POS)
028000                                  TO WS-USR-PUNTAJE-ACUM
028100     END-IF.
028200
028300 FIN-20310.
028400     EXIT.
028500
028600 20400-INSERTAR-EN-RANKING.
028700*------------------------------
028800
028900     SET IDX-RANK-USR TO WMOTOR-USUARIO-IDX.
029000
029100     MOVE WPATH-USUARIO    TO WS-ND-USUARIO.
029200     MOVE WPATH-TEXTO      TO WS-ND-TEXTO.
029300     MOVE WPATH-PUNTAJE    TO WS-ND-PUNTAJE.
029400
029500     MOVE 1 TO WS-POS-INSERCION.
029600
029700     PERFORM 20410-BUSCAR-POSICION-INSERCION
029800       UNTIL WS-POS-INSERCION
029900                > WPATH-RANKING-CANT(IDX-RANK-USR)
030000          OR WS-ND-PUNTAJE >
030100             WPATH-RANK-PUNTAJE(IDX-RANK-USR, WS-POS-INSERCION).
030200
030300     IF WS-POS-INSERCION > WCN-MAX-RANKING
030400        GO TO FIN-20400
030500     END-IF.
030600
030700     PERFORM 20420-DESPLAZAR-ABAJO
030800       VARYING WS-CONT-MOVER
030900          FROM WPATH-RANKING-CANT(IDX-RANK-USR) BY -1
031000            UNTIL WS-CONT-MOVER < WS-POS-INSERCION.
031100
031200     SET IDX-RANKING TO WS-POS-INSERCION.
031300     MOVE WS-ND-USUARIO TO
031400        WPATH-RANK-USUARIO(IDX-RANK-USR, IDX-RANKING).
031500     MOVE WS-ND-TEXTO   TO
031600        WPATH-RANK-TEXTO(IDX-RANK-USR, IDX-RANKING).
031700     MOVE WS-ND-PUNTAJE TO
031800        WPATH-RANK-PUNTAJE(IDX-RANK-USR, IDX-RANKING).
031900
032000     IF WPATH-RANKING-CANT(IDX-RANK-USR) < WCN-MAX-RANKING
032100        ADD 1 TO WPATH-RANKING-CANT(IDX-RANK-USR)
032200     END-IF.
032300
032400 FIN-20400.
032500     EXIT.
032600
032700 20410-BUSCAR-POSICION-INSERCION.
032800*------------------------------------
032900
033000     ADD 1 TO WS-POS-INSERCION.
033100
033200 FIN-20410.
033300     EXIT.
033400
033500 20420-DESPLAZAR-ABAJO.
033600*--------------------------
033700
033800     IF WS-CONT-MOVER < WCN-MAX-RANKING
033900        SET IDX-RANKING TO WS-CONT-MOVER
034000        ADD 1 TO IDX-RANKING
034100        MOVE WPATH-RANK-DETALLE(IDX-RANK-USR, WS-CONT-MOVER)
034200                TO WPATH-RANK-DETALLE(IDX-RANK-USR, IDX-RANKING)
034300     END-IF.
034400
034500 FIN-20420.
034600     EXIT.
034700
034800*===============================================================
034900*    FUNCIONES '2' / '3' - CONSULTA (RECORTE AL TOPE N PEDIDO)
035000*===============================================================
035100
035200 30000-TRUNCAR-UN-USUARIO.
035300*-----------------------------
035400
035500     SET IDX-RANK-USR TO WMOTOR-USUARIO-IDX.
035600     PERFORM 30100-RECORTAR-USUARIO.
035700
035800 FIN-30000.
035900     EXIT.
036000
036100 30100-RECORTAR-USUARIO.
036200*---------------------------
036300
036400     IF WPATH-RANKING-CANT(IDX-RANK-USR) > WMOTOR-TOPE-N
036500        MOVE WMOTOR-TOPE-N TO WPATH-RANKING-CANT(IDX-RANK-USR)
036600     END-IF.
036700
036800 FIN-30100.
036900     EXIT.
037000
037100 35000-TRUNCAR-TODOS-USUARIOS.
037200*---------------------------------
037300
037400     PERFORM 30100-RECORTAR-USUARIO
037500       VARYING IDX-RANK-USR FROM 1 BY 1
037600         UNTIL IDX-RANK-USR > WCN-USUARIOS-CARGADOS.
037700
037800 FIN-35000.
037900     EXIT.
