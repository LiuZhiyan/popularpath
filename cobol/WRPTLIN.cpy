000100******************************************************************
000200*    WRPTLIN  -  LINEA DE DETALLE DEL REPORTE PATH-REPORT       *
000300*    UNA LINEA POR CAMINO CALIFICADO, EN ORDEN DESCENDENTE DE   *
000400*    PUNTAJE; EL RESTO DEL REPORTE (ENCABEZADOS, VISITANTE) SE  *
000500*    ARMA CON WS-LIG-RPT EN PGMPOPUL1                           *
000600*----------------------------------------------------------------
000700*    HIST:
000800*    30/06/87  R.FASANO    ALTA INICIAL - REQ EDUSAM-041
000900******************************************************************
001000 01  WRPT-DETALLE-CAMINO.
001100     05  WRPT-PATH-TEXTO             PIC X(040).
001200     05  WRPT-LITERAL                PIC X(025)
001300                               VALUE '(total node frequencies: '.
001400     05  WRPT-PATH-PUNTAJE           PIC ZZZZZZ9.
001500     05  WRPT-CIERRE                 PIC X(001) VALUE ')'.
001600     05  FILLER                      PIC X(007).
