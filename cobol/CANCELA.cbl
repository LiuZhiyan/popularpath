000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.    CANCELA.
000400 AUTHOR.        R. FASANO.
000500 INSTALLATION.  EDUSAM.
000600 DATE-WRITTEN.  06/30/87.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - PROCESO POPPATH.
000900*----------------------------------------------------------------
001000*    RUTINA GENERAL DE CANCELACION DE PROCESO. TODOS LOS
001100*    PROGRAMAS DEL PROCESO POPPATH LA LLAMAN VIA
001200*    CALL 'CANCELA' USING WCANCELA CUANDO UN OPEN/READ/WRITE/
001300*    CLOSE O UNA VALIDACION DE PARAMETROS FALLA, PARA DEJAR
001400*    CONSTANCIA UNIFORME EN CONSOLA ANTES DE TERMINAR EL JOB.
001500*----------------------------------------------------------------
001600*    HIST:
001700*    30/06/87  R.FASANO    ALTA INICIAL - REQ EDUSAM-041
001800*    14/02/89  R.FASANO    SE AGREGAN CODIGOS DE RETORNO 34/39/61
001900*    18/11/89  R.FASANO    SE AGREGA MENSAJE LIBRE DE 80 BYTES
002000*    02/09/93  H.VEGA      SE ESTANDARIZA SALIDA PARA EL AS/400
002100*    11/05/98  S.ROMANO    Y2K - SIN IMPACTO, NO MANEJA FECHAS
002200*    23/03/99  S.ROMANO    SE DOCUMENTAN TODOS LOS FILE STATUS
002300*    09/08/26  M.IBARRA    SE ACOTA LA TABLA DE FILE STATUS A LOS
002400*                          PROPIOS DE POPPATH (SOLO ARCHIVOS LINE
002500*                          SEQUENTIAL, SIN INDEXADOS/RELATIVOS NI
002600*                          LINAGE) Y SE REESCRIBE EL CARTEL DE
002700*                          CONSOLA CON TEXTO PROPIO DEL PROCESO -
002800*                          REQ EDUSAM-077
002900*----------------------------------------------------------------
003000
003100 ENVIRONMENT DIVISION.
003200*-----------------------
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600
003700 DATA DIVISION.
003800*-----------------------
003900
004000 WORKING-STORAGE SECTION.
004100*-----------------------
004200 77  WS-CN-1                              PIC 9     COMP VALUE 1.
004300 77  WS-CN-0                              PIC 9     COMP VALUE 0.
004400 77  WS-CICLO                             PIC X     VALUE ' '.
004500     88 88-CICLO-INICIAL                            VALUE ' '.
004600     88 88-CICLO-CONTINUACION                       VALUE '1'.
004700 77  MSG                                  PIC X(50) VALUE ' '.
004800*    SELLO DE FECHA/HORA PARA LA CONSOLA DE CANCELACION
004900 01  WS-FECHA-CANCELA                     PIC 9(006) VALUE ZERO.
005000 01  WS-FECHA-CANCELA-X REDEFINES WS-FECHA-CANCELA.
005100     05  WS-FC-ANIO                       PIC 9(002).
005200     05  WS-FC-MES                        PIC 9(002).
005300     05  WS-FC-DIA                        PIC 9(002).
005400 01  WS-HORA-CANCELA                      PIC 9(006) VALUE ZERO.
005500 01  WS-HORA-CANCELA-X REDEFINES WS-HORA-CANCELA.
005600     05  WS-HC-HORA                       PIC 9(002).
005700     05  WS-HC-MINUTO                     PIC 9(002).
005800     05  WS-HC-SEGUNDO                    PIC 9(002).
005900 01  WS-STAMP-CANCELA.
006000     05  WS-STAMP-FECHA                   PIC 9(006).
006100     05  WS-STAMP-HORA                    PIC 9(006).
006200 01  WS-STAMP-CANCELA-X REDEFINES WS-STAMP-CANCELA
006300                                          PIC X(012).
006400 01  WS-CODRET-DESGLOSE.
006500     05  WS-CODRET-DIG-1                  PIC X(001).
006600     05  WS-CODRET-DIG-2                  PIC X(001).
006700     05  FILLER                           PIC X(004).
006800*-----------------------
006900 LINKAGE SECTION.
007000*-----------------------
007100* COPY DE AREA DE COMUNICACION CON ESTA RUTINA
007200
007300 COPY WCANCELA.
007400
007500*-----------------------
007600 PROCEDURE DIVISION USING WCANCELA.
007700*-----------------------
007800
007900 0000-CUERPO-PRINCIPAL SECTION.
008000*-----------------------------
008100
008200*    TABLA ACOTADA A LOS FILE STATUS QUE PUEDEN OCURRIR EN LOS
008300*    ARCHIVOS DE POPPATH (PARM-CTL/ACCESS-LOG/PATH-REPORT, TODOS
008400*    LINE SEQUENTIAL) MAS EL CODIGO PROPIO 99 (PARAMETRO INVALIDO
008500*    O RETORNO DE MOTOR). NO HAY INDEXADOS, RELATIVOS NI LINAGE.
008600     EVALUATE WCANCELA-CODRET (1:2)
008700          WHEN '00' MOVE 'OPERACION CORRECTA '     TO MSG
008800          WHEN '04' MOVE 'LARGO DE REGISTRO DISTINTO DEL ESPERADO'
008900                                                    TO MSG
009000          WHEN '10' MOVE 'FIN DE ARCHIVO '         TO MSG
009100          WHEN '30' MOVE 'ERROR PERMANENTE DE E/S ' TO MSG
009200          WHEN '34' MOVE 'ESCRITURA FUERA DE LIMITE' TO MSG
009300          WHEN '35' MOVE 'ARCHIVO NO EXISTE '      TO MSG
009400          WHEN '37' MOVE 'APERTURA NO PERMITIDA '  TO MSG
009500          WHEN '38' MOVE 'ARCHIVO CERRADO CON LOCK' TO MSG
009600          WHEN '39' MOVE 'ATRIBUTOS EN CONFLICTO ' TO MSG
009700          WHEN '41' MOVE 'ARCHIVO YA ABIERTO '     TO MSG
009800          WHEN '42' MOVE 'ARCHIVO NO ABIERTO '     TO MSG
009900          WHEN '44' MOVE 'REGISTRO EXCEDE TAMANO ' TO MSG
010000          WHEN '46' MOVE 'ERROR DE LECTURA SECUENCIAL' TO MSG
010100          WHEN '47' MOVE 'APERTURA INPUT NO PERMITIDA' TO MSG
010200          WHEN '48' MOVE 'APERTURA OUTPUT NO PERMITIDA' TO MSG
010300          WHEN '91' MOVE 'ARCHIVO NO DISPONIBLE '  TO MSG
010400          WHEN '99' MOVE 'PARAMETRO INVALIDO O MOTOR CON ERROR'
010500                                                    TO MSG
010600     END-EVALUATE.
010700
010800     ACCEPT WS-FECHA-CANCELA FROM DATE.
010900     ACCEPT WS-HORA-CANCELA  FROM TIME.
011000     MOVE WS-FECHA-CANCELA   TO WS-STAMP-FECHA.
011100     MOVE WS-HORA-CANCELA    TO WS-STAMP-HORA.
011200     MOVE WCANCELA-CODRET(1:1) TO WS-CODRET-DIG-1.
011300     MOVE WCANCELA-CODRET(2:1) TO WS-CODRET-DIG-2.
011400
011500     DISPLAY ' '.
011600     DISPLAY '================================================'.
011700     DISPLAY '====      PROCESO POPPATH - CORTE POR ERROR  ===='.
011800     DISPLAY '================================================'.
011900     DISPLAY '-                                               '.
012000     DISPLAY '- PROGRAMA ABORTADO : ' WCANCELA-PROGRAMA.
012100     DISPLAY '- PARRAFO           : ' WCANCELA-PARRAFO.
012200     DISPLAY '- RECURSO AFECTADO  : ' WCANCELA-RECURSO.
012300     DISPLAY '- OPERACION FALLIDA : ' WCANCELA-OPERACION.
012400     DISPLAY '- FILE STATUS       : ' WCANCELA-CODRET.
012500     DISPLAY '- FECHA/HORA CORTE  : ' WS-STAMP-CANCELA-X.
012600     DISPLAY '- DETALLE           : ' WCANCELA-MENSAJE.
012700     DISPLAY '- DETALLE (STATUS)  : ' MSG.
012800     DISPLAY '-                                               '.
012900     DISPLAY '================================================'.
013000     DISPLAY '====         JOB POPPATH TERMINADO           ===='.
013100     DISPLAY '================================================'.
013200
013300     MOVE WS-CN-1 TO RETURN-CODE.
013400
013500     GOBACK.
