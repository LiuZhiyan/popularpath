000100******************************************************************
000200*    WPOPPARM  -  TARJETA DE PARAMETROS DEL PROCESO POPPATH     *
000300*    UN UNICO REGISTRO EN EL ARCHIVO PARM-CTL QUE GOBIERNA LA   *
000400*    CORRIDA DEL LOTE DE ANALISIS DE CAMINOS POPULARES          *
000500*----------------------------------------------------------------
000600*    HIST:
000700*    30/06/87  R.FASANO    ALTA INICIAL - REQ EDUSAM-041
000800*    02/09/93  H.VEGA      SE AGREGA FILTRO DE USUARIO UNICO
000900*    11/05/98  S.ROMANO    Y2K - SIN IMPACTO, FECHAS NO USADAS
001000******************************************************************
001100 01  PARM-CTL-REG.
001200     05  PARM-REPETIR-PARSE          PIC 9(003).
001300     05  PARM-REPETIR-EVAL           PIC 9(003).
001400     05  PARM-TIPO-GRAFO             PIC X(005).
001500     05  PARM-RUTA-LOG               PIC X(080).
001600     05  PARM-USUARIO-FILTRO         PIC X(020).
001700     05  FILLER                      PIC X(009).
001800
001900*----------------------------------------------------------------
002000*    TABLA DE CODIGOS VALIDOS PARA PARM-TIPO-GRAFO
002100*    CARGADA EN VALUE/REDEFINES  -  SIN NECESIDAD DE ARCHIVO
002200*----------------------------------------------------------------
002300*    GRUPO SECUENCIAL (MOTOR INCREMENTAL / AOE - GRAFSEQ1)
002400 01  WTB-FLAGS-SECUENCIAL-INI.
002500     03  FILLER                      PIC X(005) VALUE '1    '.
002600     03  FILLER                      PIC X(005) VALUE 'TRUE '.
002700     03  FILLER                      PIC X(005) VALUE 'Y    '.
002800     03  FILLER                      PIC X(005) VALUE 'YES  '.
002900 01  WTB-FLAGS-SECUENCIAL REDEFINES WTB-FLAGS-SECUENCIAL-INI.
003000     03  WTB-FLAG-SECUENCIAL         PIC X(005) OCCURS 4 TIMES
003050                                 INDEXED BY IDX-FLAG-SEC.
003100
003200*    GRUPO AD-HOC (MOTOR POR DEMANDA / RANDOM - GRAFRAND1)
003300 01  WTB-FLAGS-ADHOC-INI.
003400     03  FILLER                      PIC X(005) VALUE '     '.
003500     03  FILLER                      PIC X(005) VALUE '0    '.
003600     03  FILLER                      PIC X(005) VALUE 'FALSE'.
003700     03  FILLER                      PIC X(005) VALUE 'N    '.
003800     03  FILLER                      PIC X(005) VALUE 'NO   '.
003900 01  WTB-FLAGS-ADHOC REDEFINES WTB-FLAGS-ADHOC-INI.
004000     03  WTB-FLAG-ADHOC              PIC X(005) OCCURS 5 TIMES
004050                                 INDEXED BY IDX-FLAG-ADH.
