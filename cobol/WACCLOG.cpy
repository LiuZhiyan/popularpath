000100******************************************************************
000200*    WACCLOG  -  LAYOUT DE REGISTRO DEL LOG DE ACCESOS WEB       *
000300*    ARCHIVO DE ENTRADA DEL PROCESO POPPATH (VER PGMPOPUL1)      *
000400*    UN REGISTRO POR CADA ACCESO DE UN VISITANTE A UNA PAGINA    *
000500*----------------------------------------------------------------
000600*    HIST:
000700*    30/06/87  R.FASANO   ALTA INICIAL DEL COPY - REQ EDUSAM-041
000800*    14/02/91  M.OCHOA    SE ACLARA COMENTARIO DE POSICIONES
000900******************************************************************
001000 01  ACCLOG-FD                      PIC X(050).
001100
001200*----------------------------------------------------------------
001300*    REDEFINE DEL BUFFER CRUDO PARA EXPONER LOS DOS CAMPOS
001400*    DEL REGISTRO:  USUARIO  COL  01-20
001500*                   NODO     COL  21-50
001600*----------------------------------------------------------------
001700 01  ACCLOG-REG REDEFINES ACCLOG-FD.
001800     05  ACCLOG-USUARIO              PIC X(020).
001900     05  ACCLOG-NODO                 PIC X(030).
