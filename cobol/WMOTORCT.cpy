000100******************************************************************
000200*    WMOTORCT  -  AREA DE COMUNICACION CON LOS MOTORES DE       *
000300*    EVALUACION DE CAMINOS (CALL 'GRAFSEQ1'/'GRAFRAND1')        *
000400*    WMOTOR-FUNCION GOBIERNA EL MODO DE LA LLAMADA:             *
000500*      1 = TOCAR       (GRAFSEQ1, LUEGO DE UN TOQUE EXITOSO)    *
000600*      2 = CONSULTAR UN SOLO USUARIO (PARM-USUARIO-FILTRO)      *
000700*      3 = CONSULTAR TODOS LOS USUARIOS DEL GRAFO               *
000800*----------------------------------------------------------------
000900*    HIST:
001000*    02/09/93  H.VEGA      ALTA INICIAL - REQ EDUSAM-058
001100*    23/03/99  S.ROMANO    SE AGREGA WMOTOR-TOQUE-DATOS-ALFA
001200******************************************************************
001300 01  WMOTORCT.
001400     05  WMOTOR-FUNCION              PIC X(001).
001500         88  88-MOTOR-TOCAR                     VALUE '1'.
001600         88  88-MOTOR-CONSULTAR-UNO             VALUE '2'.
001700         88  88-MOTOR-CONSULTAR-TODOS           VALUE '3'.
001800     05  WMOTOR-USUARIO-IDX          PIC 9(05) COMP.
001900     05  WMOTOR-TOQUE-DATOS.
002000         10  WMOTOR-NODO-IDX         PIC 9(05) COMP.
002100         10  WMOTOR-ARISTA-IDX       PIC 9(05) COMP.
002200     05  WMOTOR-TOQUE-DATOS-ALFA REDEFINES WMOTOR-TOQUE-DATOS
002300                                  PIC X(008).
002400     05  WMOTOR-PROFUNDIDAD          PIC 9(02) COMP.
002500     05  WMOTOR-TOPE-N               PIC 9(02) COMP.
002600     05  WMOTOR-CODRET               PIC 9(02) COMP.
002700     05  FILLER                      PIC X(004).
