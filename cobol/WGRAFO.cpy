000100******************************************************************
000200*    WGRAFO  -  MODELO EN MEMORIA DEL GRAFO DE NAVEGACION       *
000300*    TABLAS DE NODOS, ARISTAS Y USUARIOS DEL PROCESO POPPATH    *
000400*    TODAS LAS BUSQUEDAS SON EN MEMORIA, SIN ARCHIVOS INDEXADOS *
000500*----------------------------------------------------------------
000600*    HIST:
000700*    30/06/87  R.FASANO    ALTA INICIAL - REQ EDUSAM-041
000800*    18/11/89  R.FASANO    SE INCORPORA LISTA DE PRE-ARISTAS
000900*    02/09/93  H.VEGA      SE SUBE TOPE DE NODOS POR USUARIO
001000*    11/05/98  S.ROMANO    Y2K - SIN IMPACTO, SIN FECHAS EN TABLA
001100*    23/03/99  S.ROMANO    SE DOCUMENTA LIMITE DE ARISTAS
001200******************************************************************
001300
001400*----------------------------------------------------------------
001500*    CONSTANTES DE DIMENSIONAMIENTO DEL GRAFO
001600*----------------------------------------------------------------
001700 01  WCN-TOPES-GRAFO.
001800     05  WCN-MAX-NODOS               PIC 9(05) COMP VALUE 00500.
001900     05  WCN-MAX-ARISTAS             PIC 9(05) COMP VALUE 01000.
002000     05  WCN-MAX-USUARIOS            PIC 9(05) COMP VALUE 00200.
002100     05  WCN-MAX-NODOS-POR-USUARIO   PIC 9(05) COMP VALUE 00060.
002200     05  WCN-MAX-PREARISTAS          PIC 9(02) COMP VALUE 10.
002300     05  WCN-MAX-PROFUNDIDAD         PIC 9(02) COMP VALUE 10.
002400     05  FILLER                      PIC X(04).
002500
002600 01  WCN-NODO-RAIZ                   PIC X(030) VALUE '/'.
002700
002800*----------------------------------------------------------------
002900*    TABLA GLOBAL DE NODOS (PAGINAS) CONOCIDOS EN EL GRAFO
003000*    LA CLAVE ES EL NOMBRE DE NODO, BUSQUEDA SECUENCIAL POR SER
003100*    VOLUMEN DE LOTE NOCTURNO (NO AMERITA INDEXADO)
003200*----------------------------------------------------------------
003300 01  WCN-NODOS-CARGADOS              PIC 9(05) COMP VALUE 0.
003400 01  GRF-NODO-TABLA-GRUPO.
003500     05  GRF-NODO-TABLA OCCURS 500 TIMES
003600                        DEPENDING ON WCN-NODOS-CARGADOS
003700                        INDEXED BY IDX-NODO.
003800         10  GRF-NODO-NOMBRE         PIC X(030).
003900         10  GRF-NODO-ES-RAIZ        PIC X(001).
004000             88  88-NODO-ES-RAIZ                VALUE 'S'.
004100             88  88-NODO-NO-ES-RAIZ             VALUE 'N'.
004200         10  FILLER                  PIC X(009).
004300
004400*----------------------------------------------------------------
004500*    TABLA GLOBAL DE ARISTAS (PADRE->HIJO) PROPIEDAD DE UN
004600*    USUARIO, CON SU LISTA DE PRE-ARISTAS (ARISTAS POR LAS QUE
004700*    EL USUARIO LLEGO AL NODO PADRE) PARA DETECTAR SECUENCIAS
004800*    REALMENTE CONSECUTIVAS DE NAVEGACION
004900*----------------------------------------------------------------
005000 01  WCN-ARISTAS-CARGADAS            PIC 9(05) COMP VALUE 0.
005100 01  GRF-ARISTA-TABLA-GRUPO.
005200     05  GRF-ARISTA-TABLA OCCURS 1000 TIMES
005300                          DEPENDING ON WCN-ARISTAS-CARGADAS
005400                          INDEXED BY IDX-ARISTA.
005500         10  GRF-ARISTA-USUARIO-IDX  PIC 9(05) COMP.
005600         10  GRF-ARISTA-NODO-ORIGEN  PIC 9(05) COMP.
005700         10  GRF-ARISTA-NODO-DESTINO PIC 9(05) COMP.
005800         10  GRF-ARISTA-PREARISTA-CANT
005900                                     PIC 9(02) COMP.
006000         10  GRF-ARISTA-PREARISTA-LISTA
006100                                     PIC 9(05) COMP
006200                                     OCCURS 10 TIMES.
006300         10  FILLER                  PIC X(004).
006400
006500*----------------------------------------------------------------
006600*    TABLA GLOBAL DE USUARIOS (VISITANTES) CON SU CACHE DE
006700*    PADRE (ULTIMO NODO Y ULTIMA ARISTA VISITADA) Y SU LISTA
006800*    PROPIA DE NODOS VISITADOS CON EL CONTADOR DE REFERENCIAS
006900*----------------------------------------------------------------
007000 01  WCN-USUARIOS-CARGADOS           PIC 9(05) COMP VALUE 0.
007100 01  GRF-USUARIO-TABLA-GRUPO.
007200     05  GRF-USUARIO-TABLA OCCURS 200 TIMES
007300                           DEPENDING ON WCN-USUARIOS-CARGADOS
007400                           INDEXED BY IDX-USUARIO.
007500         10  GRF-USUARIO-NOMBRE      PIC X(020).
007600         10  GRF-USR-CACHE-NODO-IDX  PIC 9(05) COMP.
007700         10  GRF-USR-CACHE-ARISTA-IDX
007800                                     PIC 9(05) COMP.
007900         10  GRF-USR-CACHE-VACIO     PIC X(001).
008000             88  88-USR-CACHE-VACIA            VALUE 'S'.
008100             88  88-USR-CACHE-LLENA             VALUE 'N'.
008200         10  GRF-USR-NODOS-CANT      PIC 9(05) COMP.
008300         10  GRF-USR-NODO-ENTRADA OCCURS 60 TIMES
008400                           INDEXED BY IDX-USR-NODO.
008500             15  GRF-USR-NODO-IDX     PIC 9(05) COMP.
008600             15  GRF-USR-NODO-VISITAS PIC 9(07) COMP.
008700         10  FILLER                  PIC X(008).
008800
008900*----------------------------------------------------------------
009000*    AREA DE TRABAJO DEVUELTA POR LA RUTINA DE TOQUE DE NODO
009100*    (VER PARRAFO 4000-TOCAR-NODO EN PGMPOPUL1)
009200*----------------------------------------------------------------
009300 01  WGRF-RESULTADO-TOQUE.
009400     05  WGRF-TOQUE-GENERO-NODO      PIC X(001).
009500         88  88-TOQUE-GENERO-NODO               VALUE 'S'.
009600         88  88-TOQUE-ES-REFRESCO               VALUE 'N'.
009700     05  WGRF-TOQUE-NODO-IDX         PIC 9(05) COMP.
009800     05  WGRF-TOQUE-ARISTA-IDX       PIC 9(05) COMP.
009900     05  FILLER                      PIC X(004).
010000
010100*----------------------------------------------------------------
010200*    CONTADORES DE CONTROL DEL PARSEO (VER 3000-PARSEAR-LOG)
010300*----------------------------------------------------------------
010400 01  WGRF-CONTADORES-PARSEO.
010500     05  WGRF-CNT-LEIDOS             PIC 9(07) COMP VALUE 0.
010600     05  WGRF-CNT-INVALIDOS          PIC 9(07) COMP VALUE 0.
010700     05  WGRF-CNT-REFRESCOS          PIC 9(07) COMP VALUE 0.
010800     05  WGRF-CNT-NODOS-NUEVOS       PIC 9(07) COMP VALUE 0.
010900     05  WGRF-CNT-ARISTAS-NUEVAS     PIC 9(07) COMP VALUE 0.
011000     05  FILLER                      PIC X(006).
