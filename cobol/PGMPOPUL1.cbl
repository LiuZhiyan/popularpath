000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.    PGMPOPUL1.
000400 AUTHOR.        R. FASANO.
000500 INSTALLATION.  EDUSAM.
000600 DATE-WRITTEN.  06/30/87.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - PROCESO POPPATH.
000900*----------------------------------------------------------------
001000*    PROGRAMA PRINCIPAL DEL PROCESO POPPATH (ANALISIS DE
001100*    CAMINOS POPULARES DEL LOG DE ACCESOS WEB).  LEE LA TARJETA
001200*    DE PARAMETROS PARM-CTL, PARSEA EL LOG DE ACCESOS ARMANDO EN
001300*    MEMORIA EL GRAFO DE NAVEGACION POR VISITANTE, DISPARA EL
001400*    MOTOR DE EVALUACION DE CAMINOS (INCREMENTAL O POR DEMANDA,
001500*    SEGUN BANDERA DE PARAMETROS) E IMPRIME EL LISTADO
001600*    PATH-REPORT CON LOS CAMINOS MAS POPULARES POR VISITANTE.
001700*----------------------------------------------------------------
001800*    HIST:
001900*    30/06/87  R.FASANO    ALTA INICIAL - REQ EDUSAM-041
002000*    14/02/89  R.FASANO    SE AGREGA CACHE DE PADRE POR USUARIO
002100*    18/11/89  R.FASANO    SE INCORPORA LISTA DE PRE-ARISTAS
002200*    02/09/93  H.VEGA      SE AGREGA MOTOR INCREMENTAL GRAFSEQ1
002300*    02/09/93  H.VEGA      SE AGREGA MOTOR POR DEMANDA GRAFRAND1
002400*    02/09/93  H.VEGA      SE AGREGA FILTRO DE USUARIO UNICO
002500*    11/05/98  S.ROMANO    Y2K - SIN IMPACTO, SIN FECHAS EN LOG
002600*    23/03/99  S.ROMANO    SE DOCUMENTAN LOS FILE STATUS DE RPT
002700*    09/08/26  M.IBARRA    SE EVITA LLAMAR AL MOTOR CON FILTRO DE
002800*                          USUARIO INEXISTENTE (INDICE EN CERO) -
002900*                          REQ EDUSAM-077
003000*    10/08/26  M.IBARRA    SE AGREGA VALIDACION NOT NUMERIC DE
003100*                          PARM-REPETIR-PARSE/PARM-REPETIR-EVAL -
003200*                          REQ EDUSAM-077
003300*----------------------------------------------------------------
003400
003500 ENVIRONMENT DIVISION.
003600*-----------------------
003700 CONFIGURATION SECTION.
003800*-----------------------
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 INPUT-OUTPUT SECTION.
004300*-----------------------
004400 FILE-CONTROL.
004500*-----------------------
004600
004700     SELECT PARM-CTL         ASSIGN       TO 'PARMCTL'
004800                              ORGANIZATION IS LINE SEQUENTIAL
004900                              FILE STATUS  IS FS-PARM.
005000
005100     SELECT ACCESS-LOG       ASSIGN       TO WS-NOMBRE-LOG
005200                              ORGANIZATION IS LINE SEQUENTIAL
005300                              FILE STATUS  IS FS-LOG.
005400
005500     SELECT PATH-REPORT      ASSIGN       TO 'PATHRPT'
005600                              ORGANIZATION IS LINE SEQUENTIAL
005700                              FILE STATUS  IS FS-RPT.
005800
005900 DATA DIVISION.
006000*-----------------------
006100 FILE SECTION.
006200*-----------------------
006300
006400 FD  PARM-CTL
006500     RECORDING MODE IS F
006600     BLOCK 0.
006700 COPY WPOPPARM.
006800
006900 FD  ACCESS-LOG
007000     RECORDING MODE IS F
007100     BLOCK 0.
007200 COPY WACCLOG.
007300
007400 FD  PATH-REPORT
007500     RECORDING MODE IS F
007600     BLOCK 0.
007700 01  PATH-REPORT-FD              PIC X(080).
007800
007900 WORKING-STORAGE SECTION.
008000*-----------------------
008100 77  CTE-PROGRAMA                PIC X(020) VALUE 'PGMPOPUL1'.
008200 77  WS-NOMBRE-LOG                PIC X(080) VALUE SPACES.
008300
008400 77  FS-PARM                     PIC X(02) VALUE ' '.
008500     88  88-FS-PARM-OK                      VALUE '00'.
008600     88  88-FS-PARM-EOF                     VALUE '10'.
008700
008800 77  FS-LOG                      PIC X(02) VALUE ' '.
008900     88  88-FS-LOG-OK                       VALUE '00'.
009000     88  88-FS-LOG-EOF                      VALUE '10'.
009100
009200 77  FS-RPT                      PIC X(02) VALUE ' '.
009300     88  88-FS-RPT-OK                       VALUE '00'.
009400
009500 77  WS-OPEN-PARM                PIC X VALUE 'N'.
009600     88  88-OPEN-PARM-SI                    VALUE 'S'.
009700     88  88-OPEN-PARM-NO                    VALUE 'N'.
009800 77  WS-OPEN-LOG                  PIC X VALUE 'N'.
009900     88  88-OPEN-LOG-SI                     VALUE 'S'.
010000     88  88-OPEN-LOG-NO                     VALUE 'N'.
010100 77  WS-OPEN-RPT                  PIC X VALUE 'N'.
010200     88  88-OPEN-RPT-SI                     VALUE 'S'.
010300     88  88-OPEN-RPT-NO                     VALUE 'N'.
010400
010500*----------------------------------------------------------------
010600*    REGISTRO DE TRABAJO DEL LOG (ESPEJO DE ACCLOG-REG)
010700*    SIN FILLER - CONTRATO FIJO DE 50 BYTES, IGUAL QUE WACCLOG
010800*----------------------------------------------------------------
010900 01  WS-ACCLOG-REG.
011000     05  WS-ACCLOG-USUARIO        PIC X(020).
011100     05  WS-ACCLOG-NODO           PIC X(030).
011200
011300 77  WS-REGISTRO-VALIDO          PIC X VALUE 'S'.
011400     88  88-REGISTRO-VALIDO                 VALUE 'S'.
011500     88  88-REGISTRO-INVALIDO               VALUE 'N'.
011600
011700*----------------------------------------------------------------
011800*    BANDERA DE TIPO DE GRAFO YA VALIDADA (VER 10400)
011900*----------------------------------------------------------------
012000 77  WS-TIPO-GRAFO-UC             PIC X(005) VALUE SPACES.
012100 77  WS-TIPO-GRAFO                PIC X VALUE ' '.
012200     88  88-TIPO-GRAFO-SECUENCIAL            VALUE 'S'.
012300     88  88-TIPO-GRAFO-ADHOC                 VALUE 'A'.
012400
012500 77  WS-FILTRO-ACTIVO             PIC X VALUE 'N'.
012600     88  88-FILTRO-ACTIVO-SI                 VALUE 'S'.
012700     88  88-FILTRO-ACTIVO-NO                 VALUE 'N'.
012800
012900*----------------------------------------------------------------
013000*    CONSTANTES FIJAS DEL REPORTE (REGLA DE NEGOCIO DEL DRIVER)
013100*----------------------------------------------------------------
013200 77  WCN-TOPE-N-RPT               PIC 9(02) COMP VALUE 03.
013300 77  WCN-PROFUNDIDAD-RPT          PIC 9(02) COMP VALUE 03.
013400
013500*----------------------------------------------------------------
013600*    SUBINDICES Y CONTADORES DE TRABAJO DEL PARSEO/ARMADO
013700*----------------------------------------------------------------
013800 77  WS-IX-REPETIR-PARSE         PIC 9(03) COMP VALUE 0.
013900 77  WS-IX-REPETIR-EVAL          PIC 9(03) COMP VALUE 0.
014000 77  WS-NODO-ENCONTRADO-IDX      PIC 9(05) COMP VALUE 0.
014100 77  WS-USUARIO-IDX              PIC 9(05) COMP VALUE 0.
014200 77  WS-USUARIO-FILTRO-IDX       PIC 9(05) COMP VALUE 0.
014300 77  WS-USR-NODO-POS             PIC 9(02) COMP VALUE 0.
014400 77  WS-ARISTA-POS               PIC 9(05) COMP VALUE 0.
014500 77  WS-TOQUE-DESTINO-IDX        PIC 9(05) COMP VALUE 0.
014600 77  WS-TOQUE-NODO-NOMBRE        PIC X(030) VALUE SPACES.
014700 77  WS-TOQUE-USUARIO-IDX        PIC 9(05) COMP VALUE 0.
014800 77  WS-PREARISTA-ENCONTRADA     PIC X VALUE 'N'.
014900     88  88-PREARISTA-YA-ESTABA             VALUE 'S'.
015000     88  88-PREARISTA-NO-ESTABA             VALUE 'N'.
015100
015200*----------------------------------------------------------------
015300*    AREA DE COMUNICACION CON LOS MOTORES DE EVALUACION
015400*----------------------------------------------------------------
015500 COPY WMOTORCT.
015600
015700*----------------------------------------------------------------
015800*    LINEA GENERICA DE REPORTE (TODO SALVO EL DETALLE DE CAMINO,
015900*    QUE USA WRPT-DETALLE-CAMINO DE WRPTLIN)
016000*----------------------------------------------------------------
016100 01  WS-LIG-RPT                   PIC X(080) VALUE SPACES.
016200 77  WS-CANT-USUARIOS-RPT-ED      PIC ZZZ9.
016300 77  WS-CANT-PATHS-USR-ED         PIC ZZ9.
016400 77  WS-PTR-LIG-RPT               PIC 9(03) COMP.
016500
016600*----------------------------------------------------------------
016700*    MODELO DE GRAFO EN MEMORIA Y TABLAS DE RANKING/PILA
016800*----------------------------------------------------------------
016900 COPY WGRAFO.
017000 COPY WPATHTBL.
017100
017200*----------------------------------------------------------------
017300*    AREA DE COMUNICACION CON LA RUTINA DE CANCELACION
017400*----------------------------------------------------------------
017500 COPY WCANCELA.
017600
017700 PROCEDURE DIVISION.
017800*-----------------------
017900
018000 00000-CUERPO-PRINCIPAL.
018100*-----------------------
018200
018300     PERFORM 10000-INICIO.
018400
018500     PERFORM 20000-PROCESO.
018600
018700     PERFORM 90000-FINALIZO.
018800
018900     STOP RUN.
019000
019100 10000-INICIO.
019200*-------------
019300
019400     INITIALIZE WCANCELA.
019500     MOVE CTE-PROGRAMA            TO WCANCELA-PROGRAMA.
019600
019700     PERFORM 10100-LEO-PARAMETROS.
019800
019900     PERFORM 10400-VALIDAR-PARAMETROS.
020000
020100     PERFORM 10500-ABRO-LOG.
020200
020300     PERFORM 10600-ABRO-RPT.
020400
020500 FIN-10000.
020600     EXIT.
020700
020800 10100-LEO-PARAMETROS.
020900*---------------------
021000
021100     MOVE '10100-LEO-PARAMETROS'  TO WCANCELA-PARRAFO.
021200
021300     OPEN INPUT PARM-CTL.
021400
021500     EVALUATE TRUE
021600         WHEN 88-FS-PARM-OK
021700              SET 88-OPEN-PARM-SI TO TRUE
021800         WHEN OTHER
021900              MOVE 'PARM-CTL'       TO WCANCELA-RECURSO
022000              MOVE 'OPEN INPUT'     TO WCANCELA-OPERACION
022100              MOVE FS-PARM          TO WCANCELA-CODRET
022200              MOVE 'ERROR EN OPEN'  TO WCANCELA-MENSAJE
022300              PERFORM 99999-CANCELO
022400     END-EVALUATE.
022500
022600     READ PARM-CTL INTO PARM-CTL-REG.
022700
022800     EVALUATE TRUE
022900         WHEN 88-FS-PARM-OK
023000              CONTINUE
023100         WHEN OTHER
023200              MOVE 'PARM-CTL'       TO WCANCELA-RECURSO
023300              MOVE 'READ'           TO WCANCELA-OPERACION
023400              MOVE FS-PARM          TO WCANCELA-CODRET
023500              MOVE 'NO SE PUDO LEER LA TARJETA DE PARAMETROS'
023600                                    TO WCANCELA-MENSAJE
023700              PERFORM 99999-CANCELO
023800     END-EVALUATE.
023900
024000     CLOSE PARM-CTL.
024100     SET 88-OPEN-PARM-NO TO TRUE.
024200
024300 FIN-10100.
024400     EXIT.
024500
024600 10400-VALIDAR-PARAMETROS.
024700*-------------------------
024800
024900     MOVE '10400-VALIDAR-PARAMETROS' TO WCANCELA-PARRAFO.
025000
025100     IF PARM-REPETIR-PARSE NOT NUMERIC
025200        MOVE 'PARM-CTL'           TO WCANCELA-RECURSO
025300        MOVE 'VALIDACION'         TO WCANCELA-OPERACION
025400        MOVE '99'                 TO WCANCELA-CODRET
025500        MOVE 'PARM-REPETIR-PARSE NO NUMERICO' TO WCANCELA-MENSAJE
025600        PERFORM 99999-CANCELO
025700     END-IF.
025800
025900     IF PARM-REPETIR-EVAL NOT NUMERIC
026000        MOVE 'PARM-CTL'           TO WCANCELA-RECURSO
026100        MOVE 'VALIDACION'         TO WCANCELA-OPERACION
026200        MOVE '99'                 TO WCANCELA-CODRET
026300        MOVE 'PARM-REPETIR-EVAL NO NUMERICO' TO WCANCELA-MENSAJE
026400        PERFORM 99999-CANCELO
026500     END-IF.
026600
026700     IF PARM-REPETIR-PARSE = ZERO
026800        MOVE 1                    TO PARM-REPETIR-PARSE
026900     END-IF.
027000
027100     IF PARM-REPETIR-EVAL = ZERO
027200        MOVE 1                    TO PARM-REPETIR-EVAL
027300     END-IF.
027400
027500     IF PARM-RUTA-LOG = SPACES
027600        MOVE 'PARM-CTL'           TO WCANCELA-RECURSO
027700        MOVE 'VALIDACION'         TO WCANCELA-OPERACION
027800        MOVE '99'                 TO WCANCELA-CODRET
027900        MOVE 'PARM-RUTA-LOG EN BLANCO' TO WCANCELA-MENSAJE
028000        PERFORM 99999-CANCELO
028100     END-IF.
028200
028300     MOVE PARM-RUTA-LOG           TO WS-NOMBRE-LOG.
028400
028500     MOVE PARM-TIPO-GRAFO         TO WS-TIPO-GRAFO-UC.
028600     INSPECT WS-TIPO-GRAFO-UC CONVERTING
028700             'abcdefghijklmnopqrstuvwxyz'
028800          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
028900
029000     SET IDX-FLAG-SEC TO 1.
029100     SEARCH WTB-FLAG-SECUENCIAL VARYING IDX-FLAG-SEC
029200         AT END
029300             CONTINUE
029400         WHEN WS-TIPO-GRAFO-UC = WTB-FLAG-SECUENCIAL(IDX-FLAG-SEC)
029500             SET 88-TIPO-GRAFO-SECUENCIAL TO TRUE
029600     END-SEARCH.
029700
029800     IF NOT 88-TIPO-GRAFO-SECUENCIAL
029900        SET IDX-FLAG-ADH TO 1
030000        SEARCH WTB-FLAG-ADHOC VARYING IDX-FLAG-ADH
030100            AT END
030200                CONTINUE
030300            WHEN WS-TIPO-GRAFO-UC = WTB-FLAG-ADHOC(IDX-FLAG-ADH)
030400                SET 88-TIPO-GRAFO-ADHOC TO TRUE
030500        END-SEARCH
030600     END-IF.
030700
030800     IF NOT 88-TIPO-GRAFO-SECUENCIAL AND NOT 88-TIPO-GRAFO-ADHOC
030900        MOVE 'PARM-CTL'           TO WCANCELA-RECURSO
031000        MOVE 'VALIDACION'         TO WCANCELA-OPERACION
031100        MOVE '99'                 TO WCANCELA-CODRET
031200        MOVE 'PARM-TIPO-GRAFO INVALIDO' TO WCANCELA-MENSAJE
031300        PERFORM 99999-CANCELO
031400     END-IF.
031500
031600     SET 88-FILTRO-ACTIVO-NO      TO TRUE.
031700     IF PARM-USUARIO-FILTRO NOT = SPACES
031800        SET 88-FILTRO-ACTIVO-SI   TO TRUE
031900     END-IF.
032000
032100 FIN-10400.
032200     EXIT.
032300
032400 10500-ABRO-LOG.
032500*----------------
032600
032700     MOVE '10500-ABRO-LOG'        TO WCANCELA-PARRAFO.
032800
032900     OPEN INPUT ACCESS-LOG.
033000
033100     EVALUATE TRUE
033200         WHEN 88-FS-LOG-OK
033300              SET 88-OPEN-LOG-SI TO TRUE
033400         WHEN 88-FS-LOG-EOF
033500              SET 88-OPEN-LOG-SI TO TRUE
033600         WHEN OTHER
033700              MOVE 'ACCESS-LOG'     TO WCANCELA-RECURSO
033800              MOVE 'OPEN INPUT'     TO WCANCELA-OPERACION
033900              MOVE FS-LOG           TO WCANCELA-CODRET
034000              MOVE 'NO SE PUDO ABRIR EL LOG DE ACCESOS'
034100                                    TO WCANCELA-MENSAJE
034200              PERFORM 99999-CANCELO
034300     END-EVALUATE.
034400
034500     CLOSE ACCESS-LOG.
034600     SET 88-OPEN-LOG-NO TO TRUE.
034700
034800 FIN-10500.
034900     EXIT.
035000
035100 10600-ABRO-RPT.
035200*----------------
035300
035400     MOVE '10600-ABRO-RPT'        TO WCANCELA-PARRAFO.
035500
035600     OPEN OUTPUT PATH-REPORT.
035700
035800     EVALUATE TRUE
035900         WHEN 88-FS-RPT-OK
036000              SET 88-OPEN-RPT-SI TO TRUE
036100         WHEN OTHER
036200              MOVE 'PATH-REPORT'    TO WCANCELA-RECURSO
036300              MOVE 'OPEN OUTPUT'    TO WCANCELA-OPERACION
036400              MOVE FS-RPT           TO WCANCELA-CODRET
036500              MOVE 'ERROR EN OPEN'  TO WCANCELA-MENSAJE
036600              PERFORM 99999-CANCELO
036700     END-EVALUATE.
036800
036900 FIN-10600.
037000     EXIT.
037100
037200 20000-PROCESO.
037300*--------------
037400
037500     PERFORM 21000-ARMAR-GRAFO
037600       VARYING WS-IX-REPETIR-PARSE FROM 1 BY 1
037700         UNTIL WS-IX-REPETIR-PARSE > PARM-REPETIR-PARSE.
037800
037900     PERFORM 25000-EVALUAR-E-IMPRIMIR
038000       VARYING WS-IX-REPETIR-EVAL FROM 1 BY 1
038100         UNTIL WS-IX-REPETIR-EVAL > PARM-REPETIR-EVAL.
038200
038300 FIN-20000.
038400     EXIT.
038500
038600 21000-ARMAR-GRAFO.
038700*-------------------
038800
038900     PERFORM 21100-REINICIAR-GRAFO.
039000
039100     PERFORM 22000-PARSEAR-LOG.
039200
039300 FIN-21000.
039400     EXIT.
039500
039600 21100-REINICIAR-GRAFO.
039700*-----------------------
039800
039900     MOVE ZERO TO WCN-NODOS-CARGADOS.
040000     MOVE ZERO TO WCN-ARISTAS-CARGADAS.
040100     MOVE ZERO TO WCN-USUARIOS-CARGADOS.
040200     INITIALIZE WPATH-RANKING-GLOBAL-GRUPO.
040300     INITIALIZE WGRF-CONTADORES-PARSEO.
040400
040500 FIN-21100.
040600     EXIT.
040700
040800 22000-PARSEAR-LOG.
040900*-------------------
041000
041100     MOVE '22000-PARSEAR-LOG'     TO WCANCELA-PARRAFO.
041200
041300     OPEN INPUT ACCESS-LOG.
041400
041500     EVALUATE TRUE
041600         WHEN 88-FS-LOG-OK
041700              CONTINUE
041800         WHEN 88-FS-LOG-EOF
041900              CONTINUE
042000         WHEN OTHER
042100              MOVE 'ACCESS-LOG'     TO WCANCELA-RECURSO
042200              MOVE 'OPEN INPUT'     TO WCANCELA-OPERACION
042300              MOVE FS-LOG           TO WCANCELA-CODRET
042400              MOVE 'ERROR EN OPEN'  TO WCANCELA-MENSAJE
042500              PERFORM 99999-CANCELO
042600     END-EVALUATE.
042700
042800     PERFORM 22100-LEER-ACCLOG.
042900
043000     PERFORM 22200-PROCESAR-REGISTRO
043100       UNTIL 88-FS-LOG-EOF.
043200
043300     CLOSE ACCESS-LOG.
043400
043500     DISPLAY 'PGMPOPUL1: REGISTROS LEIDOS    : '
043600                                           WGRF-CNT-LEIDOS.
043700     DISPLAY 'PGMPOPUL1: REGISTROS INVALIDOS : '
043800                                           WGRF-CNT-INVALIDOS.
043900
044000 FIN-22000.
044100     EXIT.
044200
044300 22100-LEER-ACCLOG.
044400*-------------------
044500
044600     INITIALIZE WS-ACCLOG-REG.
044700
044800     READ ACCESS-LOG INTO WS-ACCLOG-REG.
044900
045000     EVALUATE TRUE
045100         WHEN 88-FS-LOG-OK
045200              ADD 1                 TO WGRF-CNT-LEIDOS
045300         WHEN 88-FS-LOG-EOF
045400              CONTINUE
045500         WHEN OTHER
045600              MOVE '22100-LEER-ACCLOG' TO WCANCELA-PARRAFO
045700              MOVE 'ACCESS-LOG'     TO WCANCELA-RECURSO
045800              MOVE 'READ'           TO WCANCELA-OPERACION
045900              MOVE FS-LOG           TO WCANCELA-CODRET
046000              MOVE 'ERROR EN READ'  TO WCANCELA-MENSAJE
046100              PERFORM 99999-CANCELO
046200     END-EVALUATE.
046300
046400 FIN-22100.
046500     EXIT.
046600
046700 22200-PROCESAR-REGISTRO.
046800*-------------------------
046900
047000     PERFORM 22210-VALIDAR-REGISTRO.
047100
047200     IF 88-REGISTRO-INVALIDO
047300        ADD 1                      TO WGRF-CNT-INVALIDOS
047400        DISPLAY 'WARNING PGMPOPUL1: REGISTRO DE LOG INVALIDO, '
047500                'SE DESCARTA - USUARIO=[' WS-ACCLOG-USUARIO
047600                '] NODO=[' WS-ACCLOG-NODO ']'
047700     ELSE
047800        PERFORM 22220-BUSCAR-O-ALTA-USUARIO
047900        MOVE WS-ACCLOG-NODO          TO WS-TOQUE-NODO-NOMBRE
048000        MOVE WS-USUARIO-IDX          TO WS-TOQUE-USUARIO-IDX
048100        PERFORM 40000-TOCAR-NODO
048200        IF 88-TOQUE-GENERO-NODO
048300           SET IDX-USUARIO TO WS-USUARIO-IDX
048400           MOVE WGRF-TOQUE-NODO-IDX
048500                           TO GRF-USR-CACHE-NODO-IDX(IDX-USUARIO)
048600           MOVE WGRF-TOQUE-ARISTA-IDX
048700                         TO GRF-USR-CACHE-ARISTA-IDX(IDX-USUARIO)
048800           SET 88-USR-CACHE-LLENA(IDX-USUARIO) TO TRUE
048900           IF 88-TIPO-GRAFO-SECUENCIAL
049000              PERFORM 24000-LLAMAR-MOTOR-INCREMENTAL
049100           END-IF
049200        END-IF
049300     END-IF.
049400
049500     PERFORM 22100-LEER-ACCLOG.
049600
049700 FIN-22200.
049800     EXIT.
049900
050000 22210-VALIDAR-REGISTRO.
050100*------------------------
050200
050300     SET 88-REGISTRO-VALIDO TO TRUE.
050400
050500     IF WS-ACCLOG-USUARIO = SPACES
050600        SET 88-REGISTRO-INVALIDO TO TRUE
050700     END-IF.
050800
050900     IF WS-ACCLOG-NODO = SPACES
051000        SET 88-REGISTRO-INVALIDO TO TRUE
051100     END-IF.
051200
051300 FIN-22210.
051400     EXIT.
051500
051600 22220-BUSCAR-O-ALTA-USUARIO.
051700*------------------------------
051800
051900     MOVE ZERO TO WS-USUARIO-IDX.
052000
052100     IF WCN-USUARIOS-CARGADOS NOT = ZERO
052200        SET IDX-USUARIO TO 1
052300        SEARCH GRF-USUARIO-TABLA VARYING IDX-USUARIO
052400            AT END
052500                CONTINUE
052600            WHEN GRF-USUARIO-NOMBRE(IDX-USUARIO)
052700                                           = WS-ACCLOG-USUARIO
052800                SET WS-USUARIO-IDX TO IDX-USUARIO
052900        END-SEARCH
053000     END-IF.
053100
053200     IF WS-USUARIO-IDX = ZERO
053300        IF WCN-USUARIOS-CARGADOS >= WCN-MAX-USUARIOS
053400           DISPLAY 'WARNING PGMPOPUL1: TABLA DE USUARIOS LLENA'
053500           DISPLAY 'LIMITE: ' WCN-MAX-USUARIOS
053600        ELSE
053700           ADD 1                 TO WCN-USUARIOS-CARGADOS
053800           SET IDX-USUARIO TO WCN-USUARIOS-CARGADOS
053900           INITIALIZE GRF-USUARIO-TABLA(IDX-USUARIO)
054000           MOVE WS-ACCLOG-USUARIO
054100                           TO GRF-USUARIO-NOMBRE(IDX-USUARIO)
054200           SET 88-USR-CACHE-VACIA(IDX-USUARIO) TO TRUE
054300           MOVE ZERO       TO GRF-USR-NODOS-CANT(IDX-USUARIO)
054400           MOVE ZERO       TO WPATH-RANKING-CANT(IDX-USUARIO)
054500           SET WS-USUARIO-IDX TO IDX-USUARIO
054600        END-IF
054700     END-IF.
054800
054900 FIN-22220.
055000     EXIT.
055100
055200*===============================================================
055300*    GRAFO - TOQUE DE NODO (VER WGRF-RESULTADO-TOQUE EN WGRAFO)
055400*===============================================================
055500
055600 40000-TOCAR-NODO.
055700*------------------
055800
055900     MOVE ZERO TO WGRF-TOQUE-NODO-IDX WGRF-TOQUE-ARISTA-IDX.
056000
056100     PERFORM 40100-BUSCAR-NODO-GLOBAL.
056200
056300     IF WS-NODO-ENCONTRADO-IDX = ZERO
056400        PERFORM 40200-ALTA-NODO-NUEVO
056500     ELSE
056600        SET IDX-USUARIO TO WS-TOQUE-USUARIO-IDX
056700        IF 88-USR-CACHE-LLENA(IDX-USUARIO)
056800           AND WS-NODO-ENCONTRADO-IDX
056900                        = GRF-USR-CACHE-NODO-IDX(IDX-USUARIO)
057000           SET 88-TOQUE-ES-REFRESCO TO TRUE
057100           ADD 1        TO WGRF-CNT-REFRESCOS
057200        ELSE
057300           PERFORM 40300-ACTUALIZAR-NODO-EXISTENTE
057400        END-IF
057500     END-IF.
057600
057700 FIN-40000.
057800     EXIT.
057900
058000 40100-BUSCAR-NODO-GLOBAL.
058100*---------------------------
058200
058300     MOVE ZERO TO WS-NODO-ENCONTRADO-IDX.
058400
058500     IF WCN-NODOS-CARGADOS NOT = ZERO
058600        SET IDX-NODO TO 1
058700        SEARCH GRF-NODO-TABLA VARYING IDX-NODO
058800            AT END
058900                CONTINUE
059000            WHEN GRF-NODO-NOMBRE(IDX-NODO) = WS-TOQUE-NODO-NOMBRE
059100                SET WS-NODO-ENCONTRADO-IDX TO IDX-NODO
059200        END-SEARCH
059300     END-IF.
059400
059500 FIN-40100.
059600     EXIT.
059700
059800 40200-ALTA-NODO-NUEVO.
059900*------------------------
060000
060100     IF WCN-NODOS-CARGADOS >= WCN-MAX-NODOS
060200        DISPLAY 'WARNING PGMPOPUL1: TABLA DE NODOS LLENA'
060300        DISPLAY 'LIMITE: ' WCN-MAX-NODOS
060400        GO TO FIN-40200
060500     END-IF.
060600
060700     ADD 1 TO WCN-NODOS-CARGADOS.
060800     SET IDX-NODO TO WCN-NODOS-CARGADOS.
060900
061000     MOVE WS-TOQUE-NODO-NOMBRE     TO GRF-NODO-NOMBRE(IDX-NODO).
061100
061200     IF WS-TOQUE-NODO-NOMBRE = WCN-NODO-RAIZ
061300        SET 88-NODO-ES-RAIZ(IDX-NODO) TO TRUE
061400     ELSE
061500        SET 88-NODO-NO-ES-RAIZ(IDX-NODO) TO TRUE
061600     END-IF.
061700
061800     MOVE IDX-NODO                 TO WGRF-TOQUE-NODO-IDX
061900                                       WS-TOQUE-DESTINO-IDX.
062000     ADD 1                         TO WGRF-CNT-NODOS-NUEVOS.
062100
062200     SET IDX-USUARIO TO WS-TOQUE-USUARIO-IDX.
062300     PERFORM 40400-AGREGAR-NODO-A-USUARIO.
062400
062500     IF WS-TOQUE-NODO-NOMBRE NOT = WCN-NODO-RAIZ
062600        AND 88-USR-CACHE-LLENA(IDX-USUARIO)
062700        PERFORM 40500-ALTA-ARISTA-NUEVA
062800        MOVE IDX-ARISTA             TO WGRF-TOQUE-ARISTA-IDX
062900     END-IF.
063000
063100     SET 88-TOQUE-GENERO-NODO TO TRUE.
063200
063300 FIN-40200.
063400     EXIT.
063500
063600 40300-ACTUALIZAR-NODO-EXISTENTE.
063700*-----------------------------------
063800
063900     MOVE WS-NODO-ENCONTRADO-IDX    TO WGRF-TOQUE-NODO-IDX
064000                                        WS-TOQUE-DESTINO-IDX.
064100
064200     SET IDX-USUARIO TO WS-TOQUE-USUARIO-IDX.
064300
064400     PERFORM 40110-BUSCAR-NODO-EN-USUARIO.
064500
064600     IF WS-USR-NODO-POS = ZERO
064700        PERFORM 40400-AGREGAR-NODO-A-USUARIO
064800     ELSE
064900        ADD 1 TO
065000           GRF-USR-NODO-VISITAS(IDX-USUARIO, WS-USR-NODO-POS)
065100     END-IF.
065200
065300     IF 88-USR-CACHE-LLENA(IDX-USUARIO)
065400        PERFORM 40120-BUSCAR-ARISTA-USUARIO
065500        IF WS-ARISTA-POS = ZERO
065600           PERFORM 40500-ALTA-ARISTA-NUEVA
065700           MOVE IDX-ARISTA          TO WGRF-TOQUE-ARISTA-IDX
065800        ELSE
065900           MOVE WS-ARISTA-POS       TO WGRF-TOQUE-ARISTA-IDX
066000           PERFORM 40600-AGREGAR-PREARISTA-SI-FALTA
066100        END-IF
066200     END-IF.
066300
066400     SET 88-TOQUE-GENERO-NODO TO TRUE.
066500
066600 FIN-40300.
066700     EXIT.
066800
066900 40110-BUSCAR-NODO-EN-USUARIO.
067000*--------------------------------
067100
067200     MOVE ZERO TO WS-USR-NODO-POS.
067300
067400     IF GRF-USR-NODOS-CANT(IDX-USUARIO) NOT = ZERO
067500        SET IDX-USR-NODO TO 1
067600        SEARCH GRF-USR-NODO-ENTRADA(IDX-USUARIO)
067700            VARYING IDX-USR-NODO
067800            AT END
067900                CONTINUE
068000            WHEN GRF-USR-NODO-IDX(IDX-USUARIO, IDX-USR-NODO)
068100                                     = WS-NODO-ENCONTRADO-IDX
068200                SET WS-USR-NODO-POS TO IDX-USR-NODO
068300        END-SEARCH
068400     END-IF.
068500
068600 FIN-40110.
068700     EXIT.
068800
068900 40120-BUSCAR-ARISTA-USUARIO.
069000*-------------------------------
069100
069200     MOVE ZERO TO WS-ARISTA-POS.
069300
069400     IF WCN-ARISTAS-CARGADAS NOT = ZERO
069500        SET IDX-ARISTA TO 1
069600        SEARCH GRF-ARISTA-TABLA VARYING IDX-ARISTA
069700            AT END
069800                CONTINUE
069900            WHEN GRF-ARISTA-USUARIO-IDX(IDX-ARISTA) = IDX-USUARIO
070000             AND GRF-ARISTA-NODO-ORIGEN(IDX-ARISTA)
070100                   = GRF-USR-CACHE-NODO-IDX(IDX-USUARIO)
070200             AND GRF-ARISTA-NODO-DESTINO(IDX-ARISTA)
070300                   = WS-NODO-ENCONTRADO-IDX
070400                SET WS-ARISTA-POS TO IDX-ARISTA
070500        END-SEARCH
070600     END-IF.
070700
070800 FIN-40120.
070900     EXIT.
071000
071100 40400-AGREGAR-NODO-A-USUARIO.
071200*--------------------------------
071300
071400     IF GRF-USR-NODOS-CANT(IDX-USUARIO)
071500                             >= WCN-MAX-NODOS-POR-USUARIO
071600        DISPLAY 'WARNING PGMPOPUL1: LISTA DE NODOS DEL USUARIO '
071700                'LLENA - USUARIO=' GRF-USUARIO-NOMBRE(IDX-USUARIO)
071800     ELSE
071900        ADD 1 TO GRF-USR-NODOS-CANT(IDX-USUARIO)
072000        SET IDX-USR-NODO TO GRF-USR-NODOS-CANT(IDX-USUARIO)
072100        MOVE WS-TOQUE-DESTINO-IDX
072200                  TO GRF-USR-NODO-IDX(IDX-USUARIO, IDX-USR-NODO)
072300        MOVE 1    TO
072400           GRF-USR-NODO-VISITAS(IDX-USUARIO, IDX-USR-NODO)
072500     END-IF.
072600
072700 FIN-40400.
072800     EXIT.
072900
073000 40500-ALTA-ARISTA-NUEVA.
073100*---------------------------
073200
073300     IF WCN-ARISTAS-CARGADAS >= WCN-MAX-ARISTAS
073400        DISPLAY 'WARNING PGMPOPUL1: TABLA DE ARISTAS LLENA'
073500        DISPLAY 'LIMITE: ' WCN-MAX-ARISTAS
073600        GO TO FIN-40500
073700     END-IF.
073800
073900     ADD 1 TO WCN-ARISTAS-CARGADAS.
074000     SET IDX-ARISTA TO WCN-ARISTAS-CARGADAS.
074100
074200     MOVE IDX-USUARIO            TO
074300              GRF-ARISTA-USUARIO-IDX(IDX-ARISTA).
074400     MOVE GRF-USR-CACHE-NODO-IDX(IDX-USUARIO)
074500                                  TO
074600              GRF-ARISTA-NODO-ORIGEN(IDX-ARISTA).
074700     MOVE WS-TOQUE-DESTINO-IDX   TO
074800              GRF-ARISTA-NODO-DESTINO(IDX-ARISTA).
074900     MOVE ZERO                   TO
075000              GRF-ARISTA-PREARISTA-CANT(IDX-ARISTA).
075100
075200     IF GRF-USR-CACHE-ARISTA-IDX(IDX-USUARIO) NOT = ZERO
075300        ADD 1 TO GRF-ARISTA-PREARISTA-CANT(IDX-ARISTA)
075400        MOVE GRF-USR-CACHE-ARISTA-IDX(IDX-USUARIO)
075500          TO GRF-ARISTA-PREARISTA-LISTA
075600                (IDX-ARISTA,
075700                 GRF-ARISTA-PREARISTA-CANT(IDX-ARISTA))
075800     END-IF.
075900
076000     ADD 1 TO WGRF-CNT-ARISTAS-NUEVAS.
076100
076200 FIN-40500.
076300     EXIT.
076400
076500 40600-AGREGAR-PREARISTA-SI-FALTA.
076600*------------------------------------
076700
076800     SET 88-PREARISTA-NO-ESTABA TO TRUE.
076900
077000     IF GRF-ARISTA-PREARISTA-CANT(WS-ARISTA-POS) NOT = ZERO
077100        PERFORM 40610-BUSCAR-PREARISTA-REPETIDA
077200          VARYING IDX-PILA FROM 1 BY 1
077300            UNTIL IDX-PILA
077400                     > GRF-ARISTA-PREARISTA-CANT(WS-ARISTA-POS)
077500     END-IF.
077600
077700     IF 88-PREARISTA-NO-ESTABA
077800        AND GRF-ARISTA-PREARISTA-CANT(WS-ARISTA-POS)
077900                                     < WCN-MAX-PREARISTAS
078000        ADD 1 TO GRF-ARISTA-PREARISTA-CANT(WS-ARISTA-POS)
078100        MOVE GRF-USR-CACHE-ARISTA-IDX(IDX-USUARIO)
078200          TO GRF-ARISTA-PREARISTA-LISTA
078300               (WS-ARISTA-POS,
078400                GRF-ARISTA-PREARISTA-CANT(WS-ARISTA-POS))
078500     END-IF.
078600
078700 FIN-40600.
078800     EXIT.
078900
079000 40610-BUSCAR-PREARISTA-REPETIDA.
079100*------------------------------------
079200
079300     IF GRF-ARISTA-PREARISTA-LISTA(WS-ARISTA-POS, IDX-PILA)
079400          = GRF-USR-CACHE-ARISTA-IDX(IDX-USUARIO)
079500        SET 88-PREARISTA-YA-ESTABA TO TRUE
079600     END-IF.
079700
079800 FIN-40610.
079900     EXIT.
080000
080100*===============================================================
080200*    DISPARO DE MOTORES DE EVALUACION
080300*===============================================================
080400
080500 24000-LLAMAR-MOTOR-INCREMENTAL.
080600*----------------------------------
080700
080800     MOVE '24000-LLAMAR-MOTOR-INCREMENTAL' TO WCANCELA-PARRAFO.
080900
081000     SET 88-MOTOR-TOCAR             TO TRUE.
081100     MOVE WS-TOQUE-USUARIO-IDX      TO WMOTOR-USUARIO-IDX.
081200     MOVE WGRF-TOQUE-NODO-IDX       TO WMOTOR-NODO-IDX.
081300     MOVE WGRF-TOQUE-ARISTA-IDX     TO WMOTOR-ARISTA-IDX.
081400     MOVE WCN-PROFUNDIDAD-RPT       TO WMOTOR-PROFUNDIDAD.
081500     MOVE WCN-TOPE-N-RPT            TO WMOTOR-TOPE-N.
081600
081700     CALL 'GRAFSEQ1' USING WMOTORCT, WCN-TOPES-GRAFO,
081800                            WCN-NODO-RAIZ,
081900                            WCN-NODOS-CARGADOS,
082000                            GRF-NODO-TABLA-GRUPO,
082100                            WCN-ARISTAS-CARGADAS,
082200                            GRF-ARISTA-TABLA-GRUPO,
082300                            WCN-USUARIOS-CARGADOS,
082400                            GRF-USUARIO-TABLA-GRUPO,
082500                            WPATH-RANKING-GLOBAL-GRUPO,
082600                            WPILA-PROFUNDIDAD, WPILA-NIVELES,
082700                            WPATH-DETALLE.
082800
082900     IF WMOTOR-CODRET NOT = ZERO
083000        MOVE 'GRAFSEQ1'            TO WCANCELA-RECURSO
083100        MOVE 'CALL'                TO WCANCELA-OPERACION
083200        MOVE WMOTOR-CODRET         TO WCANCELA-CODRET
083300        MOVE 'MOTOR INCREMENTAL DEVOLVIO ERROR'
083400                                   TO WCANCELA-MENSAJE
083500        PERFORM 99999-CANCELO
083600     END-IF.
083700
083800 FIN-24000.
083900     EXIT.
084000
084100 25000-EVALUAR-E-IMPRIMIR.
084200*-----------------------------
084300
084400     IF WS-IX-REPETIR-EVAL = 1
084500        PERFORM 25100-EVALUAR-CAMINOS
084600        PERFORM 50000-IMPRIMIR-REPORTE
084700     ELSE
084800        MOVE 'Skip same output.'    TO WS-LIG-RPT
084900        PERFORM 59000-ESCRIBIR-LINEA
085000     END-IF.
085100
085200 FIN-25000.
085300     EXIT.
085400
085500 25100-EVALUAR-CAMINOS.
085600*--------------------------
085700
085800     MOVE '25100-EVALUAR-CAMINOS'  TO WCANCELA-PARRAFO.
085900
086000     MOVE ZERO TO WMOTOR-USUARIO-IDX.
086100     IF 88-FILTRO-ACTIVO-SI
086200        PERFORM 25110-BUSCAR-USUARIO-FILTRO
086300        IF WS-USUARIO-FILTRO-IDX = ZERO
086400*          VISITANTE DEL FILTRO NO EXISTE EN EL GRAFO - NO LLAMA
086500*          AL MOTOR (QUEDARIA UN INDICE EN CERO) Y EL REPORTE SALE
086600*          CON CERO CAMINOS PARA ESE VISITANTE (VER 50100)
086700           GO TO FIN-25100
086800        END-IF
086900        SET 88-MOTOR-CONSULTAR-UNO  TO TRUE
087000        MOVE WS-USUARIO-FILTRO-IDX  TO WMOTOR-USUARIO-IDX
087100     ELSE
087200        SET 88-MOTOR-CONSULTAR-TODOS TO TRUE
087300     END-IF.
087400
087500     MOVE WCN-PROFUNDIDAD-RPT       TO WMOTOR-PROFUNDIDAD.
087600     MOVE WCN-TOPE-N-RPT            TO WMOTOR-TOPE-N.
087700
087800     IF 88-TIPO-GRAFO-ADHOC
087900        CALL 'GRAFRAND1' USING WMOTORCT, WCN-TOPES-GRAFO,
088000                            WCN-NODO-RAIZ,
088100                            WCN-NODOS-CARGADOS,
088200                            GRF-NODO-TABLA-GRUPO,
088300                            WCN-ARISTAS-CARGADAS,
088400                            GRF-ARISTA-TABLA-GRUPO,
088500                            WCN-USUARIOS-CARGADOS,
088600                            GRF-USUARIO-TABLA-GRUPO,
088700                            WPATH-RANKING-GLOBAL-GRUPO,
088800                            WPILA-PROFUNDIDAD, WPILA-NIVELES,
088900                            WPATH-DETALLE
089000        IF WMOTOR-CODRET NOT = ZERO
089100           MOVE 'GRAFRAND1'         TO WCANCELA-RECURSO
089200           MOVE 'CALL'              TO WCANCELA-OPERACION
089300           MOVE WMOTOR-CODRET       TO WCANCELA-CODRET
089400           MOVE 'MOTOR POR DEMANDA DEVOLVIO ERROR'
089500                                   TO WCANCELA-MENSAJE
089600           PERFORM 99999-CANCELO
089700        END-IF
089800     ELSE
089900        CALL 'GRAFSEQ1' USING WMOTORCT, WCN-TOPES-GRAFO,
090000                            WCN-NODO-RAIZ,
090100                            WCN-NODOS-CARGADOS,
090200                            GRF-NODO-TABLA-GRUPO,
090300                            WCN-ARISTAS-CARGADAS,
090400                            GRF-ARISTA-TABLA-GRUPO,
090500                            WCN-USUARIOS-CARGADOS,
090600                            GRF-USUARIO-TABLA-GRUPO,
090700                            WPATH-RANKING-GLOBAL-GRUPO,
090800                            WPILA-PROFUNDIDAD, WPILA-NIVELES,
090900                            WPATH-DETALLE
091000        IF WMOTOR-CODRET NOT = ZERO
091100           MOVE 'GRAFSEQ1'          TO WCANCELA-RECURSO
091200           MOVE 'CALL'              TO WCANCELA-OPERACION
091300           MOVE WMOTOR-CODRET       TO WCANCELA-CODRET
091400           MOVE 'MOTOR INCREMENTAL DEVOLVIO ERROR EN CONSULTA'
091500                                   TO WCANCELA-MENSAJE
091600           PERFORM 99999-CANCELO
091700        END-IF
091800     END-IF.
091900
092000 FIN-25100.
092100     EXIT.
092200
092300 25110-BUSCAR-USUARIO-FILTRO.
092400*--------------------------------
092500
092600     MOVE ZERO TO WS-USUARIO-FILTRO-IDX.
092700
092800     IF WCN-USUARIOS-CARGADOS NOT = ZERO
092900        SET IDX-USUARIO TO 1
093000        SEARCH GRF-USUARIO-TABLA VARYING IDX-USUARIO
093100            AT END
093200                CONTINUE
093300            WHEN GRF-USUARIO-NOMBRE(IDX-USUARIO)
093400                                       = PARM-USUARIO-FILTRO
093500                SET WS-USUARIO-FILTRO-IDX TO IDX-USUARIO
093600        END-SEARCH
093700     END-IF.
093800
093900 FIN-25110.
094000     EXIT.
094100
094200*===============================================================
094300*    IMPRESION DEL REPORTE PATH-REPORT
094400*===============================================================
094500
094600 50000-IMPRIMIR-REPORTE.
094700*---------------------------
094800
094900     IF 88-FILTRO-ACTIVO-SI
095000        MOVE 1                      TO WS-CANT-USUARIOS-RPT-ED
095100     ELSE
095200        MOVE WCN-USUARIOS-CARGADOS  TO WS-CANT-USUARIOS-RPT-ED
095300     END-IF.
095400
095500     MOVE SPACES TO WS-LIG-RPT.
095600     STRING 'Access log evaluation result: (total user(s) = '
095700                 DELIMITED BY SIZE
095800             WS-CANT-USUARIOS-RPT-ED DELIMITED BY SIZE
095900             ')'                     DELIMITED BY SIZE
096000         INTO WS-LIG-RPT
096100     END-STRING.
096200     PERFORM 59000-ESCRIBIR-LINEA.
096300
096400     PERFORM 50100-IMPRIMIR-USUARIO
096500       VARYING IDX-USUARIO FROM 1 BY 1
096600         UNTIL IDX-USUARIO > WCN-USUARIOS-CARGADOS.
096700
096800 FIN-50000.
096900     EXIT.
097000
097100 50100-IMPRIMIR-USUARIO.
097200*---------------------------
097300
097400     IF 88-FILTRO-ACTIVO-SI
097500        AND GRF-USUARIO-NOMBRE(IDX-USUARIO)
097600                                 NOT = PARM-USUARIO-FILTRO
097700        GO TO FIN-50100
097800     END-IF.
097900
098000     MOVE SPACES TO WS-LIG-RPT.
098100     STRING 'Visitor: '               DELIMITED BY SIZE
098200             GRF-USUARIO-NOMBRE(IDX-USUARIO) DELIMITED BY SPACE
098300         INTO WS-LIG-RPT
098400     END-STRING.
098500     PERFORM 59000-ESCRIBIR-LINEA.
098600
098700     MOVE WPATH-RANKING-CANT(IDX-USUARIO) TO WS-CANT-PATHS-USR-ED.
098800
098900     MOVE SPACES TO WS-LIG-RPT.
099000     STRING '== Paths (Order by total node access frequencies,'
099100                 DELIMITED BY SIZE
099200             ' total path(s) = '      DELIMITED BY SIZE
099300             WS-CANT-PATHS-USR-ED     DELIMITED BY SIZE
099400             ') =='                   DELIMITED BY SIZE
099500         INTO WS-LIG-RPT
099600     END-STRING.
099700     PERFORM 59000-ESCRIBIR-LINEA.
099800
099900     PERFORM 50200-IMPRIMIR-DETALLE-CAMINO
100000       VARYING IDX-RANKING FROM 1 BY 1
100100         UNTIL IDX-RANKING > WPATH-RANKING-CANT(IDX-USUARIO).
100200
100300     MOVE SPACES TO WS-LIG-RPT.
100400     PERFORM 59000-ESCRIBIR-LINEA.
100500
100600 FIN-50100.
100700     EXIT.
100800
100900 50200-IMPRIMIR-DETALLE-CAMINO.
101000*----------------------------------
101100
101200     INITIALIZE WRPT-DETALLE-CAMINO.
101300
101400     MOVE WPATH-RANK-TEXTO(IDX-USUARIO, IDX-RANKING)
101500                                    TO WRPT-PATH-TEXTO.
101600     MOVE WPATH-RANK-PUNTAJE(IDX-USUARIO, IDX-RANKING)
101700                                    TO WRPT-PATH-PUNTAJE.
101800
101900     WRITE PATH-REPORT-FD FROM WRPT-DETALLE-CAMINO.
102000
102100     EVALUATE TRUE
102200         WHEN 88-FS-RPT-OK
102300              CONTINUE
102400         WHEN OTHER
102500              MOVE '50200-IMPRIMIR-DETALLE-CAMINO'
102600                                    TO WCANCELA-PARRAFO
102700              MOVE 'PATH-REPORT'    TO WCANCELA-RECURSO
102800              MOVE 'WRITE'          TO WCANCELA-OPERACION
102900              MOVE FS-RPT           TO WCANCELA-CODRET
103000              MOVE WRPT-DETALLE-CAMINO TO WCANCELA-MENSAJE
103100              PERFORM 99999-CANCELO
103200     END-EVALUATE.
103300
103400 FIN-50200.
103500     EXIT.
103600
103700 59000-ESCRIBIR-LINEA.
103800*-------------------------
103900
104000     WRITE PATH-REPORT-FD FROM WS-LIG-RPT.
104100
104200     EVALUATE TRUE
104300         WHEN 88-FS-RPT-OK
104400              CONTINUE
104500         WHEN OTHER
104600              MOVE '59000-ESCRIBIR-LINEA' TO WCANCELA-PARRAFO
104700              MOVE 'PATH-REPORT'    TO WCANCELA-RECURSO
104800              MOVE 'WRITE'          TO WCANCELA-OPERACION
104900              MOVE FS-RPT           TO WCANCELA-CODRET
105000              MOVE WS-LIG-RPT       TO WCANCELA-MENSAJE
105100              PERFORM 99999-CANCELO
105200     END-EVALUATE.
105300
105400 FIN-59000.
105500     EXIT.
105600
105700 90000-FINALIZO.
105800*------------------
105900
106000     PERFORM 91000-CIERRO-ARCHIVOS.
106100
106200     DISPLAY ' '.
106300     DISPLAY '****************************************'.
106400     DISPLAY 'TOTALES DE CONTROL PGM: PGMPOPUL1       '.
106500     DISPLAY '****************************************'.
106600     DISPLAY '* NODOS CARGADOS EN EL GRAFO   : '
106700             WCN-NODOS-CARGADOS.
106800     DISPLAY '* ARISTAS CARGADAS EN EL GRAFO : '
106900             WCN-ARISTAS-CARGADAS.
107000     DISPLAY '* USUARIOS CARGADOS            : '
107100             WCN-USUARIOS-CARGADOS.
107200     DISPLAY '* REGISTROS INVALIDOS DEL LOG  : '
107300             WGRF-CNT-INVALIDOS.
107400     DISPLAY '****************************************'.
107500
107600 FIN-90000.
107700     EXIT.
107800
107900 91000-CIERRO-ARCHIVOS.
108000*--------------------------
108100
108200     IF 88-OPEN-RPT-SI
108300        SET 88-OPEN-RPT-NO TO TRUE
108400        CLOSE PATH-REPORT
108500        EVALUATE TRUE
108600            WHEN 88-FS-RPT-OK
108700                 CONTINUE
108800            WHEN OTHER
108900                 MOVE '91000-CIERRO-ARCHIVOS' TO WCANCELA-PARRAFO
109000                 MOVE 'PATH-REPORT'   TO WCANCELA-RECURSO
109100                 MOVE 'CLOSE'         TO WCANCELA-OPERACION
109200                 MOVE FS-RPT          TO WCANCELA-CODRET
109300                 MOVE 'CIERRA PATH-REPORT' TO WCANCELA-MENSAJE
109400                 PERFORM 99999-CANCELO
109500        END-EVALUATE
109600     END-IF.
109700
109800 FIN-91000.
109900     EXIT.
110000
110100 99999-CANCELO.
110200*------------------
110300
110400     PERFORM 91000-CIERRO-ARCHIVOS.
110500
110600     CALL 'CANCELA' USING WCANCELA.
110700
110800     STOP RUN.
110900
111000 FIN-99999.
111100     EXIT.
