000100******************************************************************
000200*    WPATHTBL  -  LISTA DE CAMINOS POPULARES RANKEADOS          *
000300*    USADA POR GRAFRAND1 (POR DEMANDA) Y GRAFSEQ1 (INCREMENTAL) *
000400*    Y LEIDA POR PGMPOPUL1 AL ARMAR EL REPORTE PATH-REPORT      *
000500*----------------------------------------------------------------
000600*    HIST:
000700*    30/06/87  R.FASANO    ALTA INICIAL - REQ EDUSAM-041
000800*    02/09/93  H.VEGA      SE ORDENA DESCENDENTE POR PUNTAJE
000900*    23/03/99  S.ROMANO    EL RANKING PASA A SER UNO POR USUARIO,
001000*    23/03/99  S.ROMANO    INDEXADO IGUAL QUE GRF-USUARIO-TABLA
001100******************************************************************
001200
001300*----------------------------------------------------------------
001400*    UN DETALLE DE CAMINO (REGISTRO DE TRABAJO, NO VA A ARCHIVO)
001500*----------------------------------------------------------------
001600 01  WPATH-DETALLE.
001700     05  WPATH-USUARIO               PIC X(020).
001800     05  WPATH-TEXTO                 PIC X(040).
001900     05  WPATH-TEXTO-X REDEFINES WPATH-TEXTO.
002000         10  WPATH-TEXTO-BYTE        PIC X(001) OCCURS 40 TIMES.
002100     05  WPATH-PUNTAJE               PIC 9(007) COMP.
002200     05  WPATH-NODOS-EN-CAMINO       PIC 9(002) COMP.
002300
002400*----------------------------------------------------------------
002500*    LISTA RANKEADA DE CAMINOS, UNA POR USUARIO (TOP-N VIGENTE)
002600*    WPATH-RANKING-USUARIO(n) CORRESPONDE AL MISMO USUARIO QUE
002700*    GRF-USUARIO-TABLA(n) EN WGRAFO - SE MANTIENE ORDENADA
002800*    DESCENDENTE POR WPATH-RANK-PUNTAJE; UN EMPATE CONSERVA EL
002900*    ORDEN DE INSERCION (NO SE REORDENA)
003000*----------------------------------------------------------------
003100 01  WCN-MAX-RANKING                 PIC 9(02) COMP VALUE 20.
003200 01  WPATH-RANKING-GLOBAL-GRUPO.
003300     05  WPATH-RANKING-USUARIO OCCURS 200 TIMES
003400                                INDEXED BY IDX-RANK-USR.
003500         10  WPATH-RANKING-CANT          PIC 9(02) COMP.
003600         10  WPATH-RANKING-TABLA OCCURS 20 TIMES
003700                                 INDEXED BY IDX-RANKING.
003800             15  WPATH-RANK-DETALLE.
003900                 20  WPATH-RANK-USUARIO      PIC X(020).
004000                 20  WPATH-RANK-TEXTO         PIC X(040).
004100                 20  WPATH-RANK-PUNTAJE       PIC 9(007) COMP.
004200             15  FILLER                       PIC X(006).
004300
004400*----------------------------------------------------------------
004500*    PILA DE RECORRIDO (REEMPLAZA LA RECURSION DEL ALGORITMO
004600*    ORIGINAL) - USADA POR GRAFRAND1 (DESCENSO) Y GRAFSEQ1
004700*    (ASCENSO) PARA EVALUAR UN CAMINO DE HASTA WCN-MAX-PROFUNDIDAD
004800*----------------------------------------------------------------
004900 01  WPILA-PROFUNDIDAD               PIC 9(02) COMP VALUE 0.
005000 01  WPILA-NIVELES.
005100     05  WPILA-NIVEL OCCURS 10 TIMES
005200                     INDEXED BY IDX-PILA.
005300         10  WPILA-NODO-IDX          PIC 9(05) COMP.
005400         10  WPILA-ARISTA-CURSOR     PIC 9(05) COMP.
005500         10  WPILA-ARISTA-GUIA-IDX   PIC 9(05) COMP.
005600         10  FILLER                  PIC X(004).
