000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.    GRAFRAND1.
000400 AUTHOR.        R. FASANO.
000500 INSTALLATION.  EDUSAM.
000600 DATE-WRITTEN.  07/15/87.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - PROCESO POPPATH.
000900*----------------------------------------------------------------
001000*    SUBRUTINA DEL PROCESO POPPATH - MOTOR POR DEMANDA (AD-HOC)
001100*    DE EVALUACION DE CAMINOS. SE LLAMA DESDE PGMPOPUL1 AL MOMENTO
001200*    DEL REPORTE CUANDO PARM-TIPO-GRAFO PIDE EVALUACION AD-HOC.
001300*    RECORRE (SIN RECURSION, VIA LA PILA WPILA-NIVELES) TODAS
001400*    LAS ARISTAS PROPIAS DE CADA USUARIO HASTA LA PROFUNDIDAD
001500*    PEDIDA, ARMANDO DE CERO EL RANKING DE CAMINOS DEL USUARIO
001600*    (NO ES INCREMENTAL). EL DESCENSO ARRANCA DESDE CADA NODO
001700*    PROPIO DEL USUARIO, NO SOLO DESDE LA RAIZ: LA RAIZ ARRANCA
001800*    SIN ARISTA-GUIA Y CUALQUIER OTRO NODO ARRANCA UNA VEZ POR
001900*    CADA ARISTA PROPIA ENTRANTE (VER 20030/20125), PARA QUE
002000*    SE DETECTEN TAMBIEN CAMINOS QUE EMPIEZAN A MITAD DE GRAFO.
002100*----------------------------------------------------------------
002200*    HIST:
002300*    15/07/87  R.FASANO    ALTA INICIAL - REQ EDUSAM-041
002400*    02/09/93  H.VEGA      SE AGREGA CONSULTA DE TODOS USUARIOS
002500*    11/05/98  S.ROMANO    Y2K - SIN IMPACTO, SOLO DIAGNOSTICO
002600*    23/03/99  S.ROMANO    SE DOCUMENTA CRITERIO DE DESCENSO
002700*    09/08/26  M.IBARRA    SE EVALUA CADA NODO PROPIO COMO
002800*                          POSIBLE INICIO (NO SOLO LA RAIZ) -
002900*                          REQ EDUSAM-077
003000*    10/08/26  M.IBARRA    SE CORRIGE SEPARADOR '/' DUPLICADO AL
003100*                          ARRANCAR EN LA RAIZ Y SE DEJA DE EMITIR
003200*                          CAMINO EN CALLE SIN SALIDA ANTES DE
003300*                          LLEGAR A PROFUNDIDAD M - REQ EDUSAM-077
003400*    10/08/26  M.IBARRA    SE AGREGA RECORTE AL TOPE N PEDIDO
003500*                          (WMOTOR-TOPE-N) TRAS CADA ALTA EN EL
003600*                          RANKING - ANTES SOLO SE ACOTABA AL
003700*                          MAXIMO DE TABLA - REQ EDUSAM-077
003800*----------------------------------------------------------------
003900
004000 ENVIRONMENT DIVISION.
004100*-----------------------
004200 CONFIGURATION SECTION.
004300*-----------------------
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600
004700 DATA DIVISION.
004800*-----------------------
004900 WORKING-STORAGE SECTION.
005000*-----------------------
005100 77  CTE-PROGRAMA                 PIC X(020) VALUE 'GRAFRAND1'.
005200
005300*----------------------------------------------------------------
005400*    SELLO DE FECHA/HORA DE CORRIDA (SOLO PARA EL DISPLAY DE
005500*    DIAGNOSTICO DE INICIO - VER 10000-INICIO)
005600*----------------------------------------------------------------
005700 01  WS-FECHA-CORRIDA                PIC 9(06) VALUE 0.
005800 01  WS-FECHA-CORRIDA-X REDEFINES WS-FECHA-CORRIDA.
005900     05  WS-FEC-AA                   PIC 9(02).
006000     05  WS-FEC-MM                   PIC 9(02).
006100     05  WS-FEC-DD                   PIC 9(02).
006200
006300 01  WS-HORA-CORRIDA                 PIC 9(08) VALUE 0.
006400 01  WS-HORA-CORRIDA-X REDEFINES WS-HORA-CORRIDA.
006500     05  WS-HOR-HH                   PIC 9(02).
006600     05  WS-HOR-MM                   PIC 9(02).
006700     05  WS-HOR-SS                   PIC 9(02).
006800     05  WS-HOR-CC                   PIC 9(02).
006900*    VISTA CORTA HHMM/SSCC PARA EL DISPLAY DE DIAGNOSTICO
007000 01  WS-HORA-CORRIDA-CORTA REDEFINES WS-HORA-CORRIDA.
007100     05  WS-HOC-HHMM                 PIC 9(04).
007200     05  WS-HOC-SSCC                 PIC 9(04).
007300
007400*----------------------------------------------------------------
007500*    CURSORES DEL DESCENSO POR LAS ARISTAS DEL USUARIO
007600*----------------------------------------------------------------
007700 77  WS-NODO-RAIZ-IDX              PIC 9(05) COMP VALUE 0.
007800 77  WS-USUARIO-ACTUAL-IDX         PIC 9(05) COMP VALUE 0.
007900 77  WS-CURSOR-NODO                PIC 9(05) COMP VALUE 0.
008000 77  WS-CURSOR-ARISTA              PIC 9(05) COMP VALUE 0.
008100 77  WS-ARISTA-ENCONTRADA-IDX      PIC 9(05) COMP VALUE 0.
008200*----------------------------------------------------------------
008300*    CAMPOS DEL CRITERIO DE ARISTA-GUIA: CADA NODO DE LA LISTA
008400*    PROPIA DEL USUARIO ES UN POSIBLE INICIO DE CAMINO, Y CADA
008500*    ARISTA ENTRANTE PROPIA A ESE NODO ES UNA GUIA DISTINTA QUE
008600*    CONDICIONA CUALES ARISTAS SALIENTES SE PUEDEN ENCADENAR
008700*    (VER 20035/20125) - REQ EDUSAM-077
008800*----------------------------------------------------------------
008900 77  WS-NODO-INICIO-IDX            PIC 9(05) COMP VALUE 0.
009000 77  WS-GUIA-INICIO-IDX            PIC 9(05) COMP VALUE 0.
009100 77  WS-GUIA-ACTUAL-IDX            PIC 9(05) COMP VALUE 0.
009200 77  WS-PREG-POS                   PIC 9(02) COMP VALUE 0.
009300*    CONTADORES DE RECORRIDO PROPIOS (DISTINTOS DE IDX-ARISTA
009400*    E IDX-USR-NODO) PORQUE EL DESCENSO ANIDADO (20040/20100
009500*    EN ADELANTE) REUTILIZA ESOS INDICES DE LA COPY WGRAFO
009600 77  WS-POS-NODO-USUARIO           PIC 9(02) COMP VALUE 0.
009700 77  WS-POS-ARISTA-ENTRANTE        PIC 9(05) COMP VALUE 0.
009800 77  WS-GUIA-OK                    PIC X     VALUE 'N'.
009900     88  88-GUIA-COMPATIBLE                  VALUE 'S'.
010000     88  88-GUIA-NO-COMPATIBLE               VALUE 'N'.
010100*----------------------------------------------------------------
010200 77  WS-USR-NODO-POS               PIC 9(02) COMP VALUE 0.
010300 77  WS-USR-PUNTAJE-ACUM           PIC 9(07) COMP VALUE 0.
010400 77  WS-POS-INSERCION              PIC 9(02) COMP VALUE 0.
010500 77  WS-CONT-MOVER                 PIC 9(02) COMP VALUE 0.
010600 77  WS-PTR-TEXTO                  PIC 9(03) COMP VALUE 0.
010700 01  WS-NUEVO-DETALLE.
010800     05  WS-ND-USUARIO              PIC X(020).
010900     05  WS-ND-TEXTO                PIC X(040).
011000     05  WS-ND-PUNTAJE              PIC 9(007) COMP.
011100     05  FILLER                     PIC X(006).
011200
011300 LINKAGE SECTION.
011400*-----------------------
011500*    AREA DE COMUNICACION CON EL PROGRAMA PRINCIPAL
011600 COPY WMOTORCT.
011700
011800*    MODELO DE GRAFO (PROPIEDAD DE PGMPOPUL1 - VER WGRAFO)
011900 COPY WGRAFO.
012000
012100*    TABLAS DE RANKING Y PILA DE ASCENSO (VER WPATHTBL)
012200 COPY WPATHTBL.
012300
012400 PROCEDURE DIVISION USING WMOTORCT, WCN-TOPES-GRAFO,
012500                           WCN-NODO-RAIZ,
012600                           WCN-NODOS-CARGADOS,
012700                           GRF-NODO-TABLA-GRUPO,
012800                           WCN-ARISTAS-CARGADAS,
012900                           GRF-ARISTA-TABLA-GRUPO,
013000                           WCN-USUARIOS-CARGADOS,
013100                           GRF-USUARIO-TABLA-GRUPO,
013200                           WPATH-RANKING-GLOBAL-GRUPO,
013300                           WPILA-PROFUNDIDAD, WPILA-NIVELES,
013400                           WPATH-DETALLE.
013500*-----------------------
013600
013700 00000-CUERPO-PRINCIPAL.
013800*-----------------------
013900
014000     PERFORM 10000-INICIO.
014100
014200     EVALUATE TRUE
014300         WHEN 88-MOTOR-CONSULTAR-UNO
014400              SET IDX-USUARIO TO WMOTOR-USUARIO-IDX
014500              PERFORM 20000-EVALUAR-USUARIO
014600         WHEN 88-MOTOR-CONSULTAR-TODOS
014700              PERFORM 20000-EVALUAR-USUARIO
014800                VARYING IDX-USUARIO FROM 1 BY 1
014900                  UNTIL IDX-USUARIO > WCN-USUARIOS-CARGADOS
015000         WHEN OTHER
015100              MOVE 99 TO WMOTOR-CODRET
015200     END-EVALUATE.
015300
015400     GOBACK.
015500
015600 10000-INICIO.
015700*-------------
015800
015900     MOVE ZERO TO WMOTOR-CODRET.
016000
016100     ACCEPT WS-FECHA-CORRIDA FROM DATE.
016200     ACCEPT WS-HORA-CORRIDA  FROM TIME.
016300
016400     DISPLAY CTE-PROGRAMA ' INICIO ' WS-FECHA-CORRIDA
016500             '-' WS-HOC-HHMM '.' WS-HOC-SSCC
016600             ' FUNCION=' WMOTOR-FUNCION.
016700
016800     PERFORM 20010-BUSCAR-NODO-RAIZ-GLOBAL.
016900
017000 FIN-10000.
017100     EXIT.
017200
017300*===============================================================
017400*    DESCENSO POR LAS ARISTAS PROPIAS DE UN USUARIO - SE EVALUA
017500*    CADA NODO DE LA LISTA PROPIA DEL USUARIO COMO POSIBLE INICIO
017600*    DE CAMINO: LA RAIZ SE PRUEBA SIN ARISTA-GUIA (NO TIENE ARISTA
017700*    ENTRANTE), Y CUALQUIER OTRO NODO SE PRUEBA UNA VEZ POR CADA
017800*    ARISTA PROPIA DEL USUARIO QUE ENTRA A ESE NODO - EDUSAM-077
017900*===============================================================
018000
018100 20000-EVALUAR-USUARIO.
018200*---------------------------
018300
018400     MOVE ZERO TO WPATH-RANKING-CANT(IDX-USUARIO).
018500
018600     IF WS-NODO-RAIZ-IDX = ZERO
018700        GO TO FIN-20000
018800     END-IF.
018900
019000     SET WS-USUARIO-ACTUAL-IDX TO IDX-USUARIO.
019100
019200     PERFORM 20030-EVALUAR-NODO-DEL-USUARIO
019300       VARYING WS-POS-NODO-USUARIO FROM 1 BY 1
019400         UNTIL WS-POS-NODO-USUARIO
019500                           > GRF-USR-NODOS-CANT(IDX-USUARIO).
019600
019700 FIN-20000.
019800     EXIT.
019900
020000 20010-BUSCAR-NODO-RAIZ-GLOBAL.
020100*-----------------------------------
020200
020300     MOVE ZERO TO WS-NODO-RAIZ-IDX.
020400
020500     SET IDX-NODO TO 1.
020600     SEARCH GRF-NODO-TABLA
020700         VARYING IDX-NODO
020800         AT END
020900             CONTINUE
021000         WHEN 88-NODO-ES-RAIZ
021100             SET WS-NODO-RAIZ-IDX TO IDX-NODO
021200     END-SEARCH.
021300
021400 FIN-20010.
021500     EXIT.
021600
021700 20030-EVALUAR-NODO-DEL-USUARIO.
021800*-------------------------------------
021900
022000     SET WS-NODO-INICIO-IDX
022100         TO GRF-USR-NODO-IDX(IDX-USUARIO, WS-POS-NODO-USUARIO).
022200
022300     IF WS-NODO-INICIO-IDX = WS-NODO-RAIZ-IDX
022400        MOVE ZERO TO WS-GUIA-INICIO-IDX
022500        PERFORM 20040-INICIAR-DESCENSO
022600     END-IF.
022700
022800     PERFORM 20035-PROBAR-ARISTA-ENTRANTE
022900       VARYING WS-POS-ARISTA-ENTRANTE FROM 1 BY 1
023000         UNTIL WS-POS-ARISTA-ENTRANTE > WCN-ARISTAS-CARGADAS.
023100
023200 FIN-20030.
023300     EXIT.
023400
023500 20035-PROBAR-ARISTA-ENTRANTE.
023600*------------------------------------
023700
023800     IF GRF-ARISTA-USUARIO-IDX(WS-POS-ARISTA-ENTRANTE)
023900                                    = WS-USUARIO-ACTUAL-IDX
024000        AND GRF-ARISTA-NODO-DESTINO(WS-POS-ARISTA-ENTRANTE)
024100                                    = WS-NODO-INICIO-IDX
024200        MOVE WS-POS-ARISTA-ENTRANTE TO WS-GUIA-INICIO-IDX
024300        PERFORM 20040-INICIAR-DESCENSO
024400     END-IF.
024500
024600 FIN-20035.
024700     EXIT.
024800
024900 20040-INICIAR-DESCENSO.
025000*-----------------------------
025100
025200     MOVE 1 TO WPILA-PROFUNDIDAD.
025300     SET IDX-PILA TO 1.
025400     MOVE WS-NODO-INICIO-IDX TO WPILA-NODO-IDX(IDX-PILA).
025500     MOVE ZERO               TO WPILA-ARISTA-CURSOR(IDX-PILA).
025600     MOVE WS-GUIA-INICIO-IDX TO WPILA-ARISTA-GUIA-IDX(IDX-PILA).
025700
025800     PERFORM 20100-DFS-PASO UNTIL WPILA-PROFUNDIDAD = ZERO.
025900
026000 FIN-20040.
026100     EXIT.
026200
026300 20100-DFS-PASO.
026400*--------------------
026500
026600     SET IDX-PILA TO WPILA-PROFUNDIDAD.
026700     MOVE WPILA-NODO-IDX(IDX-PILA)      TO WS-CURSOR-NODO.
026800     MOVE WPILA-ARISTA-CURSOR(IDX-PILA) TO WS-CURSOR-ARISTA.
026900
027000     IF WPILA-PROFUNDIDAD >= WMOTOR-PROFUNDIDAD
027100        PERFORM 20200-EMITIR-CAMINO
027200        PERFORM 20600-DESAPILAR
027300        GO TO FIN-20100
027400     END-IF.
027500
027600     PERFORM 20110-BUSCAR-SIGUIENTE-ARISTA.
027700
027800*    NODO SIN MAS ARISTAS PROPIAS DEL USUARIO (CALLE SIN SALIDA) -
027900*    COMO AUN NO SE LLEGO A LA PROFUNDIDAD PEDIDA (YA SE CONTROLO
028000*    MAS ARRIBA), EL CAMINO QUEDA INCOMPLETO Y SE DESCARTA SIN
028100*    EMITIR NI PUNTUAR - REQ EDUSAM-077
028200     IF WS-ARISTA-ENCONTRADA-IDX = ZERO
028300        PERFORM 20600-DESAPILAR
028400     ELSE
028500        MOVE WS-ARISTA-ENCONTRADA-IDX
028600                            TO WPILA-ARISTA-CURSOR(IDX-PILA)
028700        ADD 1 TO WPILA-PROFUNDIDAD
028800        SET IDX-PILA TO WPILA-PROFUNDIDAD
028900        MOVE GRF-ARISTA-NODO-DESTINO(WS-ARISTA-ENCONTRADA-IDX)
029000                            TO WPILA-NODO-IDX(IDX-PILA)
029100        MOVE ZERO           TO WPILA-ARISTA-CURSOR(IDX-PILA)
029200        MOVE WS-ARISTA-ENCONTRADA-IDX
029300                            TO WPILA-ARISTA-GUIA-IDX(IDX-PILA)
029400     END-IF.
029500
029600 FIN-20100.
029700     EXIT.
029800
029900 20110-BUSCAR-SIGUIENTE-ARISTA.
030000*-----------------------------------
030100
030200     MOVE ZERO TO WS-ARISTA-ENCONTRADA-IDX.
030300
030400     SET IDX-ARISTA TO WS-CURSOR-ARISTA.
030500     SET IDX-ARISTA UP BY 1.
030600
030700     PERFORM 20120-PROBAR-ARISTA
030800       UNTIL IDX-ARISTA > WCN-ARISTAS-CARGADAS
030900          OR WS-ARISTA-ENCONTRADA-IDX NOT = ZERO.
031000
031100 FIN-20110.
031200     EXIT.
031300
031400 20120-PROBAR-ARISTA.
031500*-------------------------
031600
031700     IF GRF-ARISTA-USUARIO-IDX(IDX-ARISTA) = WS-USUARIO-ACTUAL-IDX
031800        AND GRF-ARISTA-NODO-ORIGEN(IDX-ARISTA) = WS-CURSOR-NODO
031900        PERFORM 20125-VERIFICAR-ARISTA-GUIA
032000        IF 88-GUIA-COMPATIBLE
032100           SET WS-ARISTA-ENCONTRADA-IDX TO IDX-ARISTA
032200        END-IF
032300     END-IF.
032400
032500     IF WS-ARISTA-ENCONTRADA-IDX = ZERO
032600        SET IDX-ARISTA UP BY 1
032700     END-IF.
032800
032900 FIN-20120.
033000     EXIT.
033100
033200 20125-VERIFICAR-ARISTA-GUIA.
033300*------------------------------------
033400
033500*    SIN ARISTA-GUIA (INICIO EN LA RAIZ) CUALQUIER ARISTA DEL
033600*    USUARIO DESDE EL NODO ACTUAL ES VALIDA. CON ARISTA-GUIA, SOLO
033700*    VALE SI LA GUIA FIGURA EN LA LISTA DE PRE-ARISTAS DE LA
033800*    ARISTA CANDIDATA (MISMA SECUENCIA REAL DE NAVEGACION)
033900
034000     MOVE WPILA-ARISTA-GUIA-IDX(IDX-PILA) TO WS-GUIA-ACTUAL-IDX.
034100
034200     IF WS-GUIA-ACTUAL-IDX = ZERO
034300        SET 88-GUIA-COMPATIBLE TO TRUE
034400     ELSE
034500        SET 88-GUIA-NO-COMPATIBLE TO TRUE
034600        IF GRF-ARISTA-PREARISTA-CANT(IDX-ARISTA) NOT = ZERO
034700           PERFORM 20126-BUSCAR-GUIA-EN-PREARISTAS
034800             VARYING WS-PREG-POS FROM 1 BY 1
034900               UNTIL WS-PREG-POS
035000                        > GRF-ARISTA-PREARISTA-CANT(IDX-ARISTA)
035100                  OR 88-GUIA-COMPATIBLE
035200        END-IF
035300     END-IF.
035400
035500 FIN-20125.
035600     EXIT.
035700
035800 20126-BUSCAR-GUIA-EN-PREARISTAS.
035900*----------------------------------------
036000
036100     IF GRF-ARISTA-PREARISTA-LISTA(IDX-ARISTA, WS-PREG-POS)
036200                                       = WS-GUIA-ACTUAL-IDX
036300        SET 88-GUIA-COMPATIBLE TO TRUE
036400     END-IF.
036500
036600 FIN-20126.
036700     EXIT.
036800
036900 20600-DESAPILAR.
037000*---------------------
037100
037200     SUBTRACT 1 FROM WPILA-PROFUNDIDAD.
037300
037400 FIN-20600.
037500     EXIT.
037600
037700*===============================================================
037800*    EMISION DE UN CAMINO COMPLETO Y ALTA EN EL RANKING
037900*===============================================================
038000
038100 20200-EMITIR-CAMINO.
038200*-------------------------
038300
038400     PERFORM 20210-ARMAR-TEXTO-CAMINO.
038500     PERFORM 20220-CALCULAR-PUNTAJE.
038600     PERFORM 20230-INSERTAR-EN-RANKING.
038700     PERFORM 20240-TRUNCAR-USUARIO.
038800
038900 FIN-20200.
039000     EXIT.
039100
039200 20210-ARMAR-TEXTO-CAMINO.
039300*------------------------------
039400
039500     MOVE SPACES TO WPATH-TEXTO.
039600     MOVE 1      TO WS-PTR-TEXTO.
039700
039800*    LA PILA QUEDO DE RAIZ (NIVEL 1) A HOJA (NIVEL MAYOR) -
039900*    SE RECORRE DE ADELANTE PARA ATRAS, YA EN ORDEN RAIZ->HOJA
040000     PERFORM 20211-AGREGAR-NODO-AL-TEXTO
040100       VARYING IDX-PILA FROM 1 BY 1
040200         UNTIL IDX-PILA > WPILA-PROFUNDIDAD.
040300
040400 FIN-20210.
040500     EXIT.
040600
040700 20211-AGREGAR-NODO-AL-TEXTO.
040800*----------------------------------
040900
041000     SET IDX-NODO TO WPILA-NODO-IDX(IDX-PILA).
041100
041200*    NO SE ANTEPONE '/' SI EL TEXTO ARMADO HASTA AHORA ESTA VACIO
041300*    O ES EXACTAMENTE EL NOMBRE DE LA RAIZ - EVITA EL '//' INICIAL
041400*    CUANDO EL CAMINO ARRANCA EN LA RAIZ - REQ EDUSAM-077
041500     IF WS-PTR-TEXTO > 1
041600        AND NOT (WS-PTR-TEXTO = 2 AND WPATH-TEXTO(1:1) = '/')
041700        STRING '/' DELIMITED BY SIZE
041800            INTO WPATH-TEXTO
041900            WITH POINTER WS-PTR-TEXTO
042000     END-IF.
042100
042200     STRING GRF-NODO-NOMBRE(IDX-NODO) DELIMITED BY SPACE
042300         INTO WPATH-TEXTO
042400         WITH POINTER WS-PTR-TEXTO
042500     END-STRING.
042600
042700 FIN-20211.
042800     EXIT.
042900
043000 20220-CALCULAR-PUNTAJE.
043100*----------------------------
043200
043300     MOVE ZERO TO WS-USR-PUNTAJE-ACUM.
043400
043500     SET IDX-USUARIO TO WS-USUARIO-ACTUAL-IDX.
043600
043700     PERFORM 20221-SUMAR-VISITAS-NODO
043800       VARYING IDX-PILA FROM 1 BY 1
043900         UNTIL IDX-PILA > WPILA-PROFUNDIDAD.
044000
044100     MOVE WS-USR-PUNTAJE-ACUM      TO WPATH-PUNTAJE.
044200     MOVE WPILA-PROFUNDIDAD        TO WPATH-NODOS-EN-CAMINO.
044300     MOVE GRF-USUARIO-NOMBRE(IDX-USUARIO) TO WPATH-USUARIO.
044400
044500 FIN-20220.
044600     EXIT.
044700
044800 20221-SUMAR-VISITAS-NODO.
044900*-------------------------------
045000
045100     MOVE ZERO TO WS-USR-NODO-POS.
045200
045300     SET IDX-USR-NODO TO 1.
045400     SEARCH GRF-USR-NODO-ENTRADA(IDX-USUARIO)
045500         VARYING IDX-USR-NODO
045600         AT END
045700             CONTINUE
045800         WHEN GRF-USR-NODO-IDX(IDX-USUARIO, IDX-USR-NODO)
045900                             = WPILA-NODO-IDX(IDX-PILA)
046000             SET WS-USR-NODO-POS TO IDX-USR-NODO
046100     END-SEARCH.
046200
046300     IF WS-USR-NODO-POS NOT = ZERO
046400        ADD GRF-USR-NODO-VISITAS(IDX-USUARIO, WS-USR-NODO-POS)
046500                                  TO WS-USR-PUNTAJE-ACUM
046600     END-IF.
046700
046800 FIN-20221.
046900     EXIT.
047000
047100 20230-INSERTAR-EN-RANKING.
047200*-------------------------------
047300
047400     SET IDX-RANK-USR TO WS-USUARIO-ACTUAL-IDX.
047500
047600     MOVE WPATH-USUARIO    TO WS-ND-USUARIO.
047700     MOVE WPATH-TEXTO      TO WS-ND-TEXTO.
047800     MOVE WPATH-PUNTAJE    TO WS-ND-PUNTAJE.
047900
048000     MOVE 1 TO WS-POS-INSERCION.
048100
048200     PERFORM 20231-BUSCAR-POSICION-INSERCION
048300       UNTIL WS-POS-INSERCION
048400                > WPATH-RANKING-CANT(IDX-RANK-USR)
048500          OR WS-ND-PUNTAJE >
048600             WPATH-RANK-PUNTAJE(IDX-RANK-USR, WS-POS-INSERCION).
048700
048800     IF WS-POS-INSERCION > WCN-MAX-RANKING
048900        GO TO FIN-20230
049000     END-IF.
049100
049200     PERFORM 20232-DESPLAZAR-ABAJO
049300       VARYING WS-CONT-MOVER
049400          FROM WPATH-RANKING-CANT(IDX-RANK-USR) BY -1
049500            UNTIL WS-CONT-MOVER < WS-POS-INSERCION.
049600
049700     SET IDX-RANKING TO WS-POS-INSERCION.
049800     MOVE WS-ND-USUARIO TO
049900        WPATH-RANK-USUARIO(IDX-RANK-USR, IDX-RANKING).
050000     MOVE WS-ND-TEXTO   TO
050100        WPATH-RANK-TEXTO(IDX-RANK-USR, IDX-RANKING).
050200     MOVE WS-ND-PUNTAJE TO
050300        WPATH-RANK-PUNTAJE(IDX-RANK-USR, IDX-RANKING).
050400
050500     IF WPATH-RANKING-CANT(IDX-RANK-USR) < WCN-MAX-RANKING
050600        ADD 1 TO WPATH-RANKING-CANT(IDX-RANK-USR)
050700     END-IF.
050800
050900 FIN-20230.
051000     EXIT.
051100
051200 20231-BUSCAR-POSICION-INSERCION.
051300*--------------------------------------
051400
051500     ADD 1 TO WS-POS-INSERCION.
051600
051700 FIN-20231.
051800     EXIT.
051900
052000 20232-DESPLAZAR-ABAJO.
052100*----------------------------
052200
052300     IF WS-CONT-MOVER < WCN-MAX-RANKING
052400        SET IDX-RANKING TO WS-CONT-MOVER
052500        ADD 1 TO IDX-RANKING
052600        MOVE WPATH-RANK-DETALLE(IDX-RANK-USR, WS-CONT-MOVER)
052700                TO WPATH-RANK-DETALLE(IDX-RANK-USR, IDX-RANKING)
052800     END-IF.
052900
053000 FIN-20232.
053100     EXIT.
053200
053300*===============================================================
053400*    RECORTE AL TOPE N PEDIDO (MOTOR AD-HOC: SE RECORTA TRAS
053500*    CADA ALTA, NO SOLO AL FINAL, YA QUE ESTE MOTOR NO TIENE UNA
053600*    FUNCION DE CONSULTA SEPARADA COMO GRAFSEQ1)
053700*===============================================================
053800
053900 20240-TRUNCAR-USUARIO.
054000*---------------------------
054100
054200     IF WPATH-RANKING-CANT(IDX-RANK-USR) > WMOTOR-TOPE-N
054300        MOVE WMOTOR-TOPE-N TO WPATH-RANKING-CANT(IDX-RANK-USR)
054400     END-IF.
054500
054600 FIN-20240.
054700     EXIT.
