000100*----------------------------------------------------------------
000200*    WCANCELA  -  AREA DE COMUNICACION CON LA RUTINA DE
000300*    CANCELACION DE PROCESO (CALL 'CANCELA' USING WCANCELA)
000400*    USADA POR TODOS LOS PROGRAMAS DEL PROCESO POPPATH
000500*----------------------------------------------------------------
000600*    HIST:
000700*    30/06/87  R.FASANO    ALTA INICIAL - REQ EDUSAM-041
000800*    23/03/99  S.ROMANO    SE AGREGA WCANCELA-MENSAJE X(80)
000900*----------------------------------------------------------------
001000 01  WCANCELA.
001100     05  WCANCELA-PROGRAMA          PIC X(020).
001200     05  WCANCELA-PARRAFO           PIC X(030).
001300     05  WCANCELA-RECURSO           PIC X(020).
001400     05  WCANCELA-OPERACION         PIC X(020).
001500     05  WCANCELA-CODRET            PIC X(002).
001600     05  WCANCELA-MENSAJE           PIC X(080).
001700     05  FILLER                     PIC X(008).
